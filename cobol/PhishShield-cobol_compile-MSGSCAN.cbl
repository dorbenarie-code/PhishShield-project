000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MSGSCAN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/06/89.
000600 DATE-COMPILED. 02/06/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE PHISHSHIELD RISK-SCORING BATCH.
001300*          IT READS A PACK OF DATA-DRIVEN KEYWORD RULES, THEN
001400*          SCORES EVERY INCOMING EMAIL MESSAGE AGAINST THAT PACK
001500*          PLUS FOUR BUILT-IN URL/DOMAIN CONTEXT RULES, WRITES
001600*          ONE RESULT RECORD PER MESSAGE, AND PRINTS A DETAIL
001700*          REPORT WITH RUN TOTALS.
001800*
001900*          RULES THEMSELVES ARE DATA, NOT CODE - OPERATIONS CAN
002000*          ADD OR RETIRE A KEYWORD RULE BY EDITING THE RULEPACK
002100*          FILE WITHOUT A RECOMPILE.  THE FOUR CONTEXT RULES
002200*          (SHORTENER / PUNYCODE / DEEP SUBDOMAIN / REPUTATION)
002300*          ARE WIRED INTO THE PROGRAM BECAUSE THEY DEPEND ON THE
002400*          EXTRACTOR LOGIC, NOT JUST A KEYWORD LIST.
002500*
002600******************************************************************
002700         INPUT FILE   - RULE PACK        - UT-S-RULEPAK
002800         INPUT FILE   - MESSAGE FEED      - UT-S-MSGFILE
002900         INPUT FILE   - REPUTATION DATA   - UT-S-REPFILE
003000         INPUT FILE   - RUN CONTROL CARD  - UT-S-RUNCTL
003100         OUTPUT FILE  - RESULT RECORDS    - UT-S-RESULTS
003200         OUTPUT FILE  - DETAIL REPORT     - UT-S-RPTFILE
003300         DUMP FILE    - SYSOUT
003400******************************************************************
003500*    CHANGE LOG                                                 *
003600* DATE     BY   REQUEST     DESCRIPTION                         *
003700* -------- ---- ----------- ----------------------------------- *
003800* 02/06/89 JS   INITIAL     FIRST WRITTEN - PACK RULES PLUS     *
003900*                           URL/EMAIL/PHONE EXTRACTION          *
004000* 05/18/89 JS   CR-0139     ADDED THE FOUR BUILT-IN CONTEXT     *
004100*                           RULES (SHORTENER/PUNYCODE/SUBDOM/   *
004200*                           REPUTATION) ON TOP OF THE PACK      *
004300* 11/02/90 TGD  CR-0301     REPUTATION LOOKUP MADE OPTIONAL -   *
004400*                           GATED BY THE NEW RUN CONTROL CARD   *
004500* 04/27/92 TGD  PR92-058    FIXED SNIPPET TRUNCATION SO IT      *
004600*                           NEVER SPLITS A MULTI-BYTE SEQUENCE  *
004700*                           (THIS SHOP IS SINGLE-BYTE - N/A,    *
004800*                           LEFT IN FOR THE NEXT EBCDIC SHOP)   *
004900* 09/14/93 TGD  PR93-101    RAISED RULEPACK LIMIT FROM 25 TO 50 *
005000*                           RULES - MARKETING RULEPACK GREW     *
005100* 02/08/95 CDW  CR-0455     HIGHLIGHT LIST NOW DEDUPED AND      *
005200*                           SORTED BY START OFFSET FOR THE      *
005300*                           DOWNSTREAM UI TEAM                  *
005400* 07/30/96 CDW  CR-0602     ANY/ALL MATCH MODE ADDED TO THE     *
005500*                           RULEPACK LAYOUT - OLD PACKS ONLY    *
005600*                           SUPPORTED "ANY"                     *
005700* 06/30/98 DWK  Y2K-0007    YEAR 2000 READINESS REVIEW - RUN    *
005800*                           DATE IS DISPLAY-ONLY, NO WINDOWING  *
005900*                           REQUIRED, SIGNED OFF                *
006000* 01/11/99 DWK  Y2K-0007    Y2K FOLLOW-UP - CONFIRMED REPUTATION*
006100*                           FILE CARRIES NO DATE FIELDS         *
006200* 03/19/01 RTA  CR-0748     REPUTATION TABLE LOAD SWITCHED TO   *
006300*                           SEARCH ALL - OLD LINEAR SCAN WAS    *
006400*                           TOO SLOW PAST 150 DOMAINS           *
006500* 08/09/02 KTV  PR02-140    ACTION-ESCALATION PRIORITY TABLE    *
006600*                           MOVED TO MATCH SCORENG'S OWN RANK   *
006700*                           TABLE AFTER A MISMATCH SLIPPED OUT  *
006800* 10/02/03 KTV  PR03-166    NO FUNCTIONAL CHANGE - RECOMPILED   *
006900*                           UNDER NEWER COMPILER RELEASE        *
007000* 03/14/05 LKM  PR05-027    ATTACHMENTS: HEADER LINE NOW KEYED  *
007100*                           BY A SWITCH SET ON FIRST NON-BLANK  *
007200*                           SLOT, NOT SLOT NUMBER - WAS DROPPED *
007300*                           WHEN SLOT 1 CAME IN BLANK           *
007400* 03/14/05 LKM  PR05-028    EMAIL EXTRACT NOW REQUIRES A REAL   *
007500*                           TLD LABEL AFTER THE LAST DOT, 2-63  *
007600*                           ALPHA CHARS - WAS PASSING DOT-LESS  *
007700*                           AND DIGIT/HYPHEN-ENDING DOMAINS     *
007800* 03/14/05 LKM  PR05-029    RULEPACK ANY-MODE EVIDENCE NOW      *
007900*                           CAPPED AT 20 PER RULE ACROSS ALL    *
008000*                           ITS KEYWORDS PER SCORING SPEC - WAS *
008100*                           ONLY CAPPED AT 8 PER KEYWORD        *
008200* 08/09/26 JS   PR26-014    452-CTX-SHORTENER NO LONGER STOMPS  *
008300*                           WS-DOMAIN-COUNT ON A SHORTENER HIT -*
008400*                           WAS SILENTLY DROPPING REPUTATION    *
008500*                           HITS ON DOMAINS EXTRACTED AFTER IT  *
008600* 08/09/26 JS   PR26-015    010-LOAD-RULEPACK NOW BOUNDS-CHECKS *
008700*                           RULE-TBL-COUNT BEFORE THE APPEND -  *
008800*                           EVERY OTHER OCCURS TABLE ALREADY    *
008900*                           GUARDED ITS LIMIT, THIS ONE DIDN'T  *
009000* 08/09/26 JS   PR26-016    WS-RUN-DATE AND WS-ATTACH-HDR-SW    *
009100*                           BACK OUT TO STANDALONE 77-LEVELS -  *
009200*                           SHOP STANDARD FOR A LONE COUNTER OR *
009300*                           SWITCH, NOT A GROUP MEMBER          *
009400******************************************************************
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SOURCE-COMPUTER. IBM-390.
009800 OBJECT-COMPUTER. IBM-390.
009900 SPECIAL-NAMES.
010000     C01 IS NEXT-PAGE.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT SYSOUT
010400     ASSIGN TO UT-S-SYSOUT
010500       ORGANIZATION IS SEQUENTIAL.
010600
010700     SELECT RULEPACK
010800     ASSIGN TO UT-S-RULEPAK
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OFCODE.
011100
011200     SELECT MESSAGES
011300     ASSIGN TO UT-S-MSGFILE
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS OFCODE.
011600
011700     SELECT REPUTATN
011800     ASSIGN TO UT-S-REPFILE
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100
012200     SELECT RUNCTL
012300     ASSIGN TO UT-S-RUNCTL
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS OFCODE.
012600
012700     SELECT RESULTS
012800     ASSIGN TO UT-S-RESULTS
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS OFCODE.
013100
013200     SELECT RPTFILE
013300     ASSIGN TO UT-S-RPTFILE
013400       ACCESS MODE IS SEQUENTIAL
013500       FILE STATUS IS OFCODE.
013600
013700 DATA DIVISION.
013800 FILE SECTION.
013900 FD  SYSOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 130 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SYSOUT-REC.
014500 01  SYSOUT-REC  PIC X(130).
014600
014700****** RULE PACK - ONE DATA-DRIVEN KEYWORD RULE PER RECORD.
014800****** LOADED ENTIRELY AT START-UP INTO THE RULE-TABLE BELOW.
014900 FD  RULEPACK
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 200 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS RULEPACK-REC.
015500 01  RULEPACK-REC PIC X(200).
015600
015700****** ONE EMAIL MESSAGE PER RECORD, IN ARRIVAL ORDER.
015800 FD  MESSAGES
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 600 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS MESSAGES-REC.
016400 01  MESSAGES-REC PIC X(600).
016500
016600****** DOMAIN THREAT-INTEL COUNTERS, SORTED ASCENDING ON DOMAIN
016700****** SO THE IN-MEMORY COPY CAN BE SEARCHED WITH SEARCH ALL.
016800 FD  REPUTATN
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 80 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS REPUTATN-REC.
017400 01  REPUTATN-REC PIC X(80).
017500
017600****** ONE-RECORD SWITCH CARD - "Y" TURNS THE REPUTATION LOOKUP
017700****** ON, "N" MAKES 460-REPUTATION-LOOKUP ANSWER "NO INTEL"
017800****** FOR EVERY DOMAIN WITHOUT OPENING THE REPUTATION FILE.
017900 FD  RUNCTL
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 1 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS RUNCTL-REC.
018500 01  RUNCTL-REC PIC X(01).
018600
018700 FD  RESULTS
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 100 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS RESULTS-REC.
019300 01  RESULTS-REC PIC X(100).
019400
019500 FD  RPTFILE
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 133 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS RPT-REC.
020100 01  RPT-REC PIC X(133).
020200
020300 WORKING-STORAGE SECTION.
020400 01  FILE-STATUS-CODES.
020500     05  OFCODE                      PIC X(02).
020600         88  CODE-WRITE              VALUE SPACES.
020700
020800 COPY RULEDEFN.
020900
021000 COPY MSGREC.
021100
021200 COPY REPDOM.
021300
021400 COPY RESREC.
021500
021600 COPY ABENDREC.
021700
021800******** SYSTEM RUN DATE, ACCEPTed ONCE AT 000-HOUSEKEEPING AND -- 080926JS
021900******** SLICED BY REF MOD FOR THE PAGE HEADING BELOW.             080926JS
022000 77  WS-RUN-DATE                     PIC 9(06).
022100
022200 01  MISC-WS-FLDS.
022300     05  WS-SUB                      PIC 9(03) COMP.
022400     05  WS-SUB2                     PIC 9(03) COMP.
022500     05  WS-SUB3                     PIC 9(03) COMP.
022600     05  WS-KW-SUB                   PIC 9(01) COMP.
022700******** PER-RULE EVIDENCE COUNT, "ANY" MODE ONLY               -- 031405LKM
022800     05  WS-RULE-EVID-CNT            PIC 9(02) COMP.
022900     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
023000     05  WS-LINES                    PIC 9(03) COMP VALUE 99.
023100
023200 01  FLAGS-AND-SWITCHES.
023300     05  MORE-RULES-SW               PIC X(01) VALUE "Y".
023400         88  NO-MORE-RULES           VALUE "N".
023500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
023600         88  NO-MORE-DATA            VALUE "N".
023700     05  MORE-REP-SW                 PIC X(01) VALUE "Y".
023800         88  NO-MORE-REP-DATA        VALUE "N".
023900     05  WS-REPUTATION-SW            PIC X(01) VALUE "N".
024000         88  WS-REPUTATION-ENABLED   VALUE "Y".
024100     05  WS-HIT-SW                   PIC X(01).
024200         88  WS-RULE-HIT             VALUE "Y".
024300         88  WS-RULE-MISS            VALUE "N".
024400     05  WS-FOUND-SW                 PIC X(01).
024500         88  WS-KEYWORD-FOUND        VALUE "Y".
024600         88  WS-KEYWORD-NOT-FOUND    VALUE "N".
024700     05  WS-MORE-KW-ROWS-SW          PIC X(01).
024800         88  WS-NO-MORE-KW-ROWS      VALUE "N".
024900
025000******** ATTACHMENTS: HEADER WRITTEN-ONCE SWITCH.  KEPT AS ITS   -- 031405LKM
025100******** OWN FREE-STANDING 77 RATHER THAN FOLDED INTO THE          080926JS
025200******** SWITCH GROUP ABOVE - IT TRACKS ONE THING ONLY, NOT        080926JS
025300******** THE MAINLINE'S EOF SET.                                   080926JS
025400 77  WS-ATTACH-HDR-SW                PIC X(01).
025500     88  WS-ATTACH-HDR-NOT-WRITTEN   VALUE "N".
025600     88  WS-ATTACH-HDR-WRITTEN       VALUE "Y".
025700
025800******************************************************************
025900* THE ANALYSIS TEXT AND ITS NORMALIZED (LOWERCASED) MATCHING    *
026000* COPY.  BOTH ARE THE SAME LENGTH SO AN OFFSET FOUND IN ONE IS  *
026100* VALID IN THE OTHER - THIS IS WHAT LETS EVIDENCE BE CAPTURED   *
026200* FROM THE ORIGINAL-CASE TEXT WHILE MATCHING RUNS LOWERCASE.    *
026300******************************************************************
026400 01  WS-TEXT-FIELDS.
026500     05  WS-ANALYSIS-TEXT            PIC X(800).
026600     05  WS-NORM-TEXT                PIC X(800).
026700     05  WS-TEXT-END                 PIC 9(03) COMP VALUE ZERO.
026800
026900 01  WS-ANALYSIS-CHARS REDEFINES WS-ANALYSIS-TEXT.
027000     05  WS-A-CHAR OCCURS 800 TIMES  PIC X(01).
027100
027200 01  WS-NORM-CHARS REDEFINES WS-NORM-TEXT.
027300     05  WS-N-CHAR OCCURS 800 TIMES  PIC X(01).
027400
027500******** ONE PART OF THE COMPOSED ANALYSIS TEXT - REUSED FOR    -- 020689JS
027600******** SUBJECT/FROM/REPLY-TO/BODY/EACH ATTACHMENT LINE.          020689JS
027700 01  WS-COMPOSE-FIELDS.
027800     05  WS-PART-LABEL               PIC X(14).
027900     05  WS-PART-TEXT                PIC X(320).
028000     05  WS-PART-LEN                 PIC 9(03) COMP.
028100
028200******** SEARCH WORKING FIELDS FOR THE SUBSTRING-SCAN ROUTINE   -- 020689JS
028300******** SHARED BY THE MATCHER, THE EXTRACTORS AND THE          -- 020689JS
028400******** CONTEXT-RULE PARAGRAPHS.                                  020689JS
028500 01  WS-SCAN-FIELDS.
028600     05  WS-NEEDLE-TEXT              PIC X(60).
028700     05  WS-NEEDLE-LEN               PIC 9(02) COMP.
028800     05  WS-SCAN-START               PIC 9(03) COMP.
028900     05  WS-SCAN-POS                 PIC 9(03) COMP.
029000     05  WS-SCAN-LIMIT               PIC 9(03) COMP.
029100     05  WS-SCAN-FOUND-POS           PIC 9(03) COMP VALUE ZERO.
029200
029300******************************************************************
029400* URL / DOMAIN / EMAIL / PHONE WORKING TABLES.  EACH IS UNIQUE, *
029500* IN ORDER OF FIRST APPEARANCE, PER THE EXTRACTOR RULES.        *
029600******************************************************************
029700 01  WS-URL-FIELDS.
029800     05  WS-URL-COUNT                PIC 9(02) COMP VALUE ZERO.
029900     05  WS-URL-ENTRY OCCURS 20 TIMES.
030000         10  WS-URL-TEXT             PIC X(120).
030100         10  WS-URL-LEN              PIC 9(03) COMP.
030200         10  WS-URL-START            PIC 9(03) COMP.
030300         10  WS-URL-END              PIC 9(03) COMP.
030400
030500 01  WS-DOMAIN-FIELDS.
030600     05  WS-DOMAIN-COUNT             PIC 9(02) COMP VALUE ZERO.
030700     05  WS-DOMAIN-ENTRY OCCURS 20 TIMES.
030800         10  WS-DOMAIN-TEXT          PIC X(60).
030900         10  WS-DOMAIN-LEN           PIC 9(02) COMP.
031000         10  WS-DOMAIN-URL-SUB       PIC 9(02) COMP.
031100         10  WS-DOMAIN-IS-SHORT      PIC X(01).
031200         10  WS-DOMAIN-IS-PUNY       PIC X(01).
031300         10  WS-DOMAIN-SUBCOUNT      PIC 9(02) COMP.
031400         10  WS-DOMAIN-REP-FOUND     PIC X(01).
031500         10  WS-DOMAIN-REP-MALIC     PIC 9(03) COMP.
031600         10  WS-DOMAIN-REP-SUSP      PIC 9(03) COMP.
031700
031800 01  WS-EMAIL-FIELDS.
031900     05  WS-EMAIL-COUNT              PIC 9(02) COMP VALUE ZERO.
032000     05  WS-EMAIL-ENTRY OCCURS 20 TIMES
032100                                     PIC X(80).
032200     05  WS-EMAIL-DOT-SUB            PIC 9(03) COMP.
032300     05  WS-EMAIL-LABEL-LEN          PIC 9(03) COMP.
032400
032500 01  WS-PHONE-FIELDS.
032600     05  WS-PHONE-COUNT              PIC 9(02) COMP VALUE ZERO.
032700     05  WS-PHONE-ENTRY OCCURS 20 TIMES
032800                                     PIC X(20).
032900     05  WS-PHONE-DIGIT-CNT          PIC 9(02) COMP.
033000
033100******************************************************************
033200* EVIDENCE AND HIGHLIGHT TABLES BUILT WHILE MATCHING RUNS.      *
033300******************************************************************
033400 01  WS-EVIDENCE-FIELDS.
033500     05  WS-EVID-COUNT               PIC 9(03) COMP VALUE ZERO.
033600     05  WS-EVID-ENTRY OCCURS 200 TIMES.
033700         10  WS-EVID-RULE-ID         PIC X(16).
033800         10  WS-EVID-TITLE           PIC X(40).
033900         10  WS-EVID-TEXT            PIC X(60).
034000         10  WS-EVID-START           PIC 9(05) COMP.
034100         10  WS-EVID-END             PIC 9(05) COMP.
034200         10  WS-EVID-SNIPPET         PIC X(100).
034300
034400 01  WS-HIGHLIGHT-FIELDS.
034500     05  WS-HI-COUNT                 PIC 9(03) COMP VALUE ZERO.
034600     05  WS-HI-ENTRY OCCURS 200 TIMES.
034700         10  WS-HI-START             PIC 9(05) COMP.
034800         10  WS-HI-END               PIC 9(05) COMP.
034900         10  WS-HI-RULE-ID           PIC X(16).
035000         10  WS-HI-LABEL             PIC X(40).
035100
035200******** SCRATCH AREA FOR THE HIGHLIGHT BUBBLE-SORT SWAP IN     -- 020895CDW
035300******** 528-COMPARE-SWAP - SAME LAYOUT AS ONE WS-HI-ENTRY ROW.    020895CDW
035400 01  WS-HI-SWAP-ENTRY.
035500     05  WS-HI-SWAP-START            PIC 9(05) COMP.
035600     05  WS-HI-SWAP-END              PIC 9(05) COMP.
035700     05  WS-HI-SWAP-RULE-ID          PIC X(16).
035800     05  WS-HI-SWAP-LABEL            PIC X(40).
035900
036000******************************************************************
036100* ONE ENTRY PER DISTINCT RULE THAT HIT ON THIS MESSAGE.  BUILT  *
036200* BY THE MATCHER, HANDED TO SCORENG AS-IS, THEN READ BACK FOR   *
036300* THE REPORT DETAIL LINES.  LAYOUT MUST STAY IN STEP WITH THE   *
036400* LINKAGE SECTION OF SCORENG.                                    *
036500******************************************************************
036600 01  WS-SCORE-CALC-REC.
036700     05  SCR-HIT-COUNT               PIC 9(02) COMP.
036800     05  SCR-HIT-ENTRY OCCURS 54 TIMES.
036900         10  SCR-HIT-WEIGHT          PIC 9(03) COMP.
037000         10  SCR-HIT-SEVERITY        PIC X(01).
037100         10  SCR-HIT-ACTION          PIC X(01).
037200     05  SCR-RAW-POINTS              PIC 9(04) COMP.
037300     05  SCR-SCORE                   PIC 9(03) COMP.
037400     05  SCR-SEVERITY                PIC X(01).
037500     05  SCR-ACTION                  PIC X(01).
037600     05  SCR-RECO-1                  PIC X(20).
037700     05  SCR-RECO-2                  PIC X(20).
037800
037900******** WHICH RULE-TABLE ROW (IF ANY) EACH DISTINCT HIT CAME   -- 020689JS
038000******** FROM, SO THE REPORT CAN PRINT ITS ID/TITLE AFTERWARD.     020689JS
038100 01  WS-HIT-RULE-XREF OCCURS 54 TIMES PIC X(16).
038200
038300******************************************************************
038400* FIXED LOOK-UP TABLES USED BY THE EXTRACTORS AND CLASSIFIERS.  *
038500******************************************************************
038600******** CHARACTERS STRIPPED FROM BOTH ENDS OF A URL CANDIDATE.
038700 01  WS-WRAP-CHAR-LIST                VALUE "'""<>[](){}".
038800     05  FILLER                      PIC X(09).
038900 01  WS-WRAP-CHAR-TBL REDEFINES WS-WRAP-CHAR-LIST.
039000     05  WS-WRAP-CHAR OCCURS 9 TIMES PIC X(01).
039100
039200******** TRAILING PUNCTUATION STRIPPED REPEATEDLY FROM A URL.
039300 01  WS-TRAIL-PUNCT-LIST              VALUE ".,;:!?".
039400     05  FILLER                      PIC X(06).
039500 01  WS-TRAIL-PUNCT-TBL REDEFINES WS-TRAIL-PUNCT-LIST.
039600     05  WS-TRAIL-PUNCT-CHAR OCCURS 6 TIMES
039700                                     PIC X(01).
039800
039900******** THE TEN KNOWN LINK-SHORTENER DOMAINS.
040000 01  WS-SHORTENER-LIST.
040100     05  FILLER  PIC X(16) VALUE "bit.ly          ".
040200     05  FILLER  PIC X(16) VALUE "t.co            ".
040300     05  FILLER  PIC X(16) VALUE "tinyurl.com     ".
040400     05  FILLER  PIC X(16) VALUE "goo.gl          ".
040500     05  FILLER  PIC X(16) VALUE "ow.ly           ".
040600     05  FILLER  PIC X(16) VALUE "is.gd           ".
040700     05  FILLER  PIC X(16) VALUE "buff.ly         ".
040800     05  FILLER  PIC X(16) VALUE "cutt.ly         ".
040900     05  FILLER  PIC X(16) VALUE "rebrand.ly      ".
041000     05  FILLER  PIC X(16) VALUE "shorturl.at     ".
041100 01  WS-SHORTENER-TBL REDEFINES WS-SHORTENER-LIST
041200                         OCCURS 10 TIMES
041300                                     PIC X(16).
041400
041500******************************************************************
041600* FOUR BUILT-IN CONTEXT RULES - FIXED WEIGHT/SEVERITY/ACTION,   *
041700* NOT PART OF THE DATA-DRIVEN RULEPACK.                         *
041800******************************************************************
041900 01  WS-CONTEXT-RULE-LIST.
042000     05  FILLER.
042100         10  FILLER PIC X(16) VALUE "CTX-URL-SHORTEN".
042200         10  FILLER PIC X(40) VALUE
042300             "URL USES A LINK-SHORTENER DOMAIN       ".
042400         10  FILLER PIC 9(03) VALUE 014.
042500         10  FILLER PIC X(01) VALUE "H".
042600         10  FILLER PIC X(01) VALUE "B".
042700     05  FILLER.
042800         10  FILLER PIC X(16) VALUE "CTX-URL-PUNYCOD".
042900         10  FILLER PIC X(40) VALUE
043000             "URL DOMAIN CONTAINS A PUNYCODE MARKER  ".
043100         10  FILLER PIC 9(03) VALUE 012.
043200         10  FILLER PIC X(01) VALUE "H".
043300         10  FILLER PIC X(01) VALUE "B".
043400     05  FILLER.
043500         10  FILLER PIC X(16) VALUE "CTX-URL-SUBDOMS".
043600         10  FILLER PIC X(40) VALUE
043700             "URL DOMAIN HAS FIVE OR MORE LABELS     ".
043800         10  FILLER PIC 9(03) VALUE 010.
043900         10  FILLER PIC X(01) VALUE "M".
044000         10  FILLER PIC X(01) VALUE "V".
044100     05  FILLER.
044200         10  FILLER PIC X(16) VALUE "CTX-URL-REPUTAT".
044300         10  FILLER PIC X(40) VALUE
044400             "URL DOMAIN CARRIES BAD REPUTATION INTEL".
044500         10  FILLER PIC 9(03) VALUE 025.
044600         10  FILLER PIC X(01) VALUE "H".
044700         10  FILLER PIC X(01) VALUE "B".
044800 01  WS-CONTEXT-RULE-TBL REDEFINES WS-CONTEXT-RULE-LIST
044900                         OCCURS 4 TIMES INDEXED BY CTX-IDX.
045000     05  WS-CTX-ID                   PIC X(16).
045100     05  WS-CTX-TITLE                PIC X(40).
045200     05  WS-CTX-WEIGHT               PIC 9(03).
045300     05  WS-CTX-SEVERITY             PIC X(01).
045400     05  WS-CTX-ACTION               PIC X(01).
045500
045600 01  WS-TOP-REP-FIELDS.
045700     05  WS-TOP-REP-SUB              PIC 9(02) COMP VALUE ZERO.
045800     05  WS-TOP-REP-MALIC            PIC 9(03) COMP VALUE ZERO.
045900     05  WS-TOP-REP-SUSP             PIC 9(03) COMP VALUE ZERO.
046000     05  WS-CTX-WEIGHT-USED          PIC 9(03) COMP.
046100
046200******************************************************************
046300* RUN TOTALS - PRINTED ONCE AT END OF JOB.                       *
046400******************************************************************
046500 01  ABEND-DIVIDE-FLDS.
046600     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
046700     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
046800
046900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
047000     05  RECORDS-READ                PIC 9(07) COMP VALUE ZERO.
047100     05  RECORDS-WITH-HITS           PIC 9(07) COMP VALUE ZERO.
047200     05  WS-SEV-LOW-CNT              PIC 9(07) COMP VALUE ZERO.
047300     05  WS-SEV-MED-CNT              PIC 9(07) COMP VALUE ZERO.
047400     05  WS-SEV-HIGH-CNT             PIC 9(07) COMP VALUE ZERO.
047500     05  WS-ACT-ALLOW-CNT            PIC 9(07) COMP VALUE ZERO.
047600     05  WS-ACT-VERIFY-CNT           PIC 9(07) COMP VALUE ZERO.
047700     05  WS-ACT-REPORT-CNT           PIC 9(07) COMP VALUE ZERO.
047800     05  WS-ACT-BLOCK-CNT            PIC 9(07) COMP VALUE ZERO.
047900     05  WS-TOTAL-HITS               PIC 9(07) COMP VALUE ZERO.
048000     05  WS-HIGH-SCORE               PIC 9(03) COMP VALUE ZERO.
048100     05  WS-HIGH-SCORE-MSG-ID        PIC X(10) VALUE SPACES.
048200
048300 PROCEDURE DIVISION.
048400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048500     PERFORM 100-MAINLINE THRU 100-EXIT
048600             UNTIL NO-MORE-DATA.
048700     PERFORM 999-CLEANUP THRU 999-EXIT.
048800     MOVE +0 TO RETURN-CODE.
048900     GOBACK.
049000
049100******************************************************************
049200*                 R U L E - L O A D E R                        *
049300******************************************************************
049400 000-HOUSEKEEPING.
049500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049600     DISPLAY "******** BEGIN JOB MSGSCAN ********".
049700     ACCEPT WS-RUN-DATE FROM DATE.
049800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
049900
050000     PERFORM 900-READ-RULEPACK THRU 900-EXIT.
050100     PERFORM 010-LOAD-RULEPACK THRU 010-EXIT
050200             UNTIL NO-MORE-RULES.
050300     IF RULE-TBL-COUNT = ZERO
050400         MOVE "NO VALID RULES LOADED FROM RULEPACK" TO
050500             ABEND-REASON
050600         GO TO 1000-ABEND-RTN.
050700
050800     PERFORM 930-READ-RUNCTL THRU 930-EXIT.
050900
051000     IF WS-REPUTATION-ENABLED
051100         PERFORM 905-READ-REPUTATION THRU 905-EXIT
051200         PERFORM 050-LOAD-REPUTATION THRU 050-EXIT
051300                 UNTIL NO-MORE-REP-DATA.
051400
051500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
051600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
051700
051800     PERFORM 920-READ-MESSAGE THRU 920-EXIT.
051900 000-EXIT.
052000     EXIT.
052100
052200 010-LOAD-RULEPACK.
052300******** SKIP DISABLED RULES.  ABORT THE RUN OUTRIGHT ON A
052400******** MALFORMED RULE RECORD - A BAD RULEPACK IS AN
052500******** OPERATIONS PROBLEM, NOT SOMETHING TO SILENTLY DROP.
052600     IF RD-IS-DISABLED
052700         GO TO 015-SKIP-RULE.
052800
052900     IF RD-ID = SPACES
053000         MOVE "RULEPACK RECORD HAS A BLANK RULE ID" TO
053100             ABEND-REASON
053200         GO TO 1000-ABEND-RTN.
053300
053400     IF RD-WEIGHT > 100
053500         MOVE "RULEPACK RULE WEIGHT EXCEEDS 100" TO ABEND-REASON
053600         MOVE RD-WEIGHT TO ACTUAL-VAL
053700         GO TO 1000-ABEND-RTN.
053800
053900     IF RD-KEYWORD-COUNT = ZERO
054000         MOVE "RULEPACK RULE HAS ZERO KEYWORDS" TO ABEND-REASON
054100         GO TO 1000-ABEND-RTN.
054200
054300     IF RD-KEYWORD-1 = SPACES
054400         MOVE "RULEPACK RULE HAS A BLANK KEYWORD 1" TO
054500             ABEND-REASON
054600         GO TO 1000-ABEND-RTN.
054700
054800     IF NOT RD-SEV-VALID
054900         MOVE "RULEPACK RULE HAS AN INVALID SEVERITY CODE" TO
055000             ABEND-REASON
055100         GO TO 1000-ABEND-RTN.
055200
055300     IF NOT RD-ACT-VALID
055400         MOVE "RULEPACK RULE HAS AN INVALID ACTION CODE" TO
055500             ABEND-REASON
055600         GO TO 1000-ABEND-RTN.
055700
055800     IF NOT RD-MODE-VALID
055900         MOVE "RULEPACK RULE HAS AN INVALID MATCH MODE" TO
056000             ABEND-REASON
056100         GO TO 1000-ABEND-RTN.
056200
056300     IF RULE-TBL-COUNT >= 50
056400         GO TO 015-SKIP-RULE.
056500     ADD 1 TO RULE-TBL-COUNT.
056600     MOVE RD-ID          TO RT-ID(RULE-TBL-COUNT).
056700     MOVE RD-TITLE       TO RT-TITLE(RULE-TBL-COUNT).
056800     MOVE RD-WEIGHT      TO RT-WEIGHT(RULE-TBL-COUNT).
056900     MOVE RD-SEVERITY    TO RT-SEVERITY(RULE-TBL-COUNT).
057000     MOVE RD-ACTION      TO RT-ACTION(RULE-TBL-COUNT).
057100     MOVE RD-MATCH-MODE  TO RT-MATCH-MODE(RULE-TBL-COUNT).
057200     MOVE RD-KEYWORD-COUNT TO RT-KEYWORD-COUNT(RULE-TBL-COUNT).
057300     PERFORM VARYING WS-KW-SUB FROM 1 BY 1 UNTIL WS-KW-SUB > 4
057400         MOVE RD-KEYWORD-ENTRY(WS-KW-SUB) TO
057500             RT-KEYWORD(RULE-TBL-COUNT, WS-KW-SUB).
057600
057700 015-SKIP-RULE.
057800     PERFORM 900-READ-RULEPACK THRU 900-EXIT.
057900 010-EXIT.
058000     EXIT.
058100
058200 050-LOAD-REPUTATION.
058300     ADD 1 TO REP-TBL-COUNT.
058400     MOVE REP-DOMAIN     TO REP-TBL-DOMAIN(REP-TBL-COUNT).
058500     MOVE REP-MALICIOUS  TO REP-TBL-MALICIOUS(REP-TBL-COUNT).
058600     MOVE REP-SUSPICIOUS TO REP-TBL-SUSPICIOUS(REP-TBL-COUNT).
058700     MOVE REP-HARMLESS   TO REP-TBL-HARMLESS(REP-TBL-COUNT).
058800     MOVE REP-UNDETECTED TO REP-TBL-UNDETECTED(REP-TBL-COUNT).
058900     PERFORM 905-READ-REPUTATION THRU 905-EXIT.
059000 050-EXIT.
059100     EXIT.
059200
059300******************************************************************
059400*           P E R - M E S S A G E   P I P E L I N E             *
059500******************************************************************
059600 100-MAINLINE.
059700     MOVE "100-MAINLINE" TO PARA-NAME.
059800     PERFORM 200-COMPOSE-TEXT THRU 200-EXIT.
059900     PERFORM 250-NORMALIZE-TEXT THRU 250-EXIT.
060000     PERFORM 300-EXTRACT-URLS THRU 300-EXIT.
060100     PERFORM 320-EXTRACT-DOMAINS THRU 320-EXIT.
060200     PERFORM 330-CLASSIFY-DOMAINS THRU 330-EXIT.
060300     PERFORM 340-EXTRACT-EMAILS THRU 340-EXIT.
060400     PERFORM 360-EXTRACT-PHONES THRU 360-EXIT.
060500     PERFORM 400-MATCH-RULEPACK THRU 400-EXIT.
060600     PERFORM 450-MATCH-CONTEXT-RULES THRU 450-EXIT.
060700     PERFORM 500-SCORE-MESSAGE THRU 500-EXIT.
060800     PERFORM 520-BUILD-HIGHLIGHTS THRU 520-EXIT.
060900     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
061000     PERFORM 650-WRITE-REPORT-DETAIL THRU 650-EXIT.
061100     PERFORM 710-ACCUM-TOTALS THRU 710-EXIT.
061200     PERFORM 920-READ-MESSAGE THRU 920-EXIT.
061300 100-EXIT.
061400     EXIT.
061500
061600 200-COMPOSE-TEXT.
061700******** BUILD THE ANALYSIS TEXT IN THE FIXED ORDER SUBJECT /
061800******** FROM / REPLY-TO / BODY / ATTACHMENTS, ONE SPACE
061900******** BETWEEN PARTS, BLANK PARTS SKIPPED ENTIRELY.
062000     MOVE "200-COMPOSE-TEXT" TO PARA-NAME.
062100     MOVE SPACES TO WS-ANALYSIS-TEXT.
062200     MOVE ZERO TO WS-TEXT-END.
062300
062400     IF MSG-SUBJECT NOT = SPACES
062500         STRING "Subject: " DELIMITED BY SIZE
062600                MSG-SUBJECT DELIMITED BY SIZE
062700                INTO WS-PART-TEXT
062800         PERFORM 210-APPEND-PART THRU 210-EXIT.
062900
063000     IF MSG-FROM NOT = SPACES
063100         STRING "From: " DELIMITED BY SIZE
063200                MSG-FROM DELIMITED BY SIZE
063300                INTO WS-PART-TEXT
063400         PERFORM 210-APPEND-PART THRU 210-EXIT.
063500
063600     IF MSG-REPLY-TO NOT = SPACES
063700         STRING "Reply-To: " DELIMITED BY SIZE
063800                MSG-REPLY-TO DELIMITED BY SIZE
063900                INTO WS-PART-TEXT
064000         PERFORM 210-APPEND-PART THRU 210-EXIT.
064100
064200     IF MSG-BODY NOT = SPACES
064300         STRING "Body:" DELIMITED BY SIZE
064400                MSG-BODY DELIMITED BY SIZE
064500                INTO WS-PART-TEXT
064600         PERFORM 210-APPEND-PART THRU 210-EXIT.
064700
064800     MOVE "N" TO WS-ATTACH-HDR-SW.
064900     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 2
065000         IF MSG-ATTACH-ENTRY(WS-SUB) NOT = SPACES
065100             IF WS-ATTACH-HDR-NOT-WRITTEN
065200                 STRING "Attachments:" DELIMITED BY SIZE
065300                        INTO WS-PART-TEXT
065400                 PERFORM 210-APPEND-PART THRU 210-EXIT
065500                 MOVE "Y" TO WS-ATTACH-HDR-SW
065600             END-IF
065700             STRING "- " DELIMITED BY SIZE
065800                    MSG-ATTACH-ENTRY(WS-SUB) DELIMITED BY SIZE
065900                    INTO WS-PART-TEXT
066000             PERFORM 210-APPEND-PART THRU 210-EXIT.
066100 200-EXIT.
066200     EXIT.
066300
066400 210-APPEND-PART.
066500******** APPEND WS-PART-TEXT TO THE ANALYSIS TEXT AT WS-TEXT-END,
066600******** WITH A SINGLE SPACE SEPARATOR WHEN THIS IS NOT THE
066700******** FIRST PART.  LENGTH IS DERIVED BY TRAILING-SPACE SCAN
066800******** SINCE THIS SHOP'S COMPILER HAS NO FUNCTION LENGTH.
066900     PERFORM VARYING WS-PART-LEN FROM 320 BY -1
067000             UNTIL WS-PART-LEN = 0
067100                OR WS-PART-TEXT(WS-PART-LEN:1) NOT = SPACE
067200         CONTINUE.
067300
067400     IF WS-TEXT-END > 0 AND WS-TEXT-END < 799
067500         ADD 1 TO WS-TEXT-END
067600         MOVE SPACE TO WS-A-CHAR(WS-TEXT-END).
067700
067800     IF WS-TEXT-END + WS-PART-LEN > 800
067900         COMPUTE WS-PART-LEN = 800 - WS-TEXT-END.
068000
068100     IF WS-PART-LEN > 0
068200         MOVE WS-PART-TEXT(1:WS-PART-LEN) TO
068300             WS-ANALYSIS-TEXT(WS-TEXT-END + 1 : WS-PART-LEN)
068400         ADD WS-PART-LEN TO WS-TEXT-END.
068500 210-EXIT.
068600     EXIT.
068700
068800 250-NORMALIZE-TEXT.
068900     MOVE "250-NORMALIZE-TEXT" TO PARA-NAME.
069000     MOVE WS-ANALYSIS-TEXT TO WS-NORM-TEXT.
069100     CALL 'NRMLTXT' USING WS-NORM-TEXT.
069200 250-EXIT.
069300     EXIT.
069400
069500******************************************************************
069600*                     E X T R A C T O R S                       *
069700******************************************************************
069800 300-EXTRACT-URLS.
069900******** A URL STARTS AT "HTTP://" OR "HTTPS://" IN THE
070000******** NORMALIZED TEXT AND RUNS TO THE FIRST WHITESPACE,
070100******** "<", ">" OR "]".
070200     MOVE "300-EXTRACT-URLS" TO PARA-NAME.
070300     MOVE ZERO TO WS-URL-COUNT.
070400     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
070500             UNTIL WS-SCAN-POS > 793
070600         IF WS-NORM-TEXT(WS-SCAN-POS:7) = "http://"
070700            OR WS-NORM-TEXT(WS-SCAN-POS:8) = "https://"
070800             PERFORM 305-TAKE-ONE-URL THRU 305-EXIT.
070900 300-EXIT.
071000     EXIT.
071100
071200 305-TAKE-ONE-URL.
071300     IF WS-URL-COUNT >= 20
071400         GO TO 305-EXIT.
071500
071600     MOVE WS-SCAN-POS TO WS-URL-START(1).
071700     PERFORM VARYING WS-SCAN-LIMIT FROM WS-SCAN-POS BY 1
071800             UNTIL WS-SCAN-LIMIT > 800
071900                OR WS-N-CHAR(WS-SCAN-LIMIT) = SPACE
072000                OR WS-N-CHAR(WS-SCAN-LIMIT) = "<"
072100                OR WS-N-CHAR(WS-SCAN-LIMIT) = ">"
072200                OR WS-N-CHAR(WS-SCAN-LIMIT) = "]"
072300         CONTINUE.
072400
072500     ADD 1 TO WS-URL-COUNT.
072600     COMPUTE WS-URL-LEN(WS-URL-COUNT) =
072700             WS-SCAN-LIMIT - WS-SCAN-POS.
072800     MOVE WS-SCAN-POS TO WS-URL-START(WS-URL-COUNT).
072900     COMPUTE WS-URL-END(WS-URL-COUNT) = WS-SCAN-LIMIT - 1.
073000     MOVE SPACES TO WS-URL-TEXT(WS-URL-COUNT).
073100     MOVE WS-ANALYSIS-TEXT(WS-SCAN-POS : WS-URL-LEN(WS-URL-COUNT))
073200         TO WS-URL-TEXT(WS-URL-COUNT).
073300
073400     PERFORM 310-CLEAN-URL THRU 310-EXIT.
073500
073600******** DE-DUPLICATE AGAINST EARLIER URLS ON THIS MESSAGE.
073700     PERFORM VARYING WS-SUB2 FROM 1 BY 1
073800             UNTIL WS-SUB2 >= WS-URL-COUNT
073900         IF WS-URL-TEXT(WS-SUB2) = WS-URL-TEXT(WS-URL-COUNT)
074000             SUBTRACT 1 FROM WS-URL-COUNT
074100             GO TO 305-EXIT.
074200
074300     MOVE WS-SCAN-LIMIT TO WS-SCAN-POS.
074400 305-EXIT.
074500     EXIT.
074600
074700 310-CLEAN-URL.
074800******** STRIP WRAPPING CHARACTERS FROM BOTH ENDS, REPEATEDLY
074900******** STRIP TRAILING PUNCTUATION, STRIP ANY WRAPPING CHARS
075000******** THAT EXPOSES, THEN REMOVE ONE BALANCED WRAPPING PAIR.
075100******** DISCARD THE CANDIDATE IF IT NO LONGER STARTS WITH
075200******** HTTP(S):// OR HAS AN EMPTY HOST.
075300     PERFORM 312-STRIP-WRAP-ENDS THRU 312-EXIT.
075400     PERFORM 314-STRIP-TRAIL-PUNCT THRU 314-EXIT.
075500     PERFORM 312-STRIP-WRAP-ENDS THRU 312-EXIT.
075600     PERFORM 316-STRIP-BALANCED-PAIR THRU 316-EXIT.
075700
075800     IF WS-URL-LEN(WS-URL-COUNT) < 8
075900         SUBTRACT 1 FROM WS-URL-COUNT
076000         GO TO 310-EXIT.
076100
076200     IF WS-URL-TEXT(WS-URL-COUNT)(1:7) NOT = "http://"
076300         AND WS-URL-TEXT(WS-URL-COUNT)(1:8) NOT = "https://"
076400         SUBTRACT 1 FROM WS-URL-COUNT.
076500 310-EXIT.
076600     EXIT.
076700
076800 312-STRIP-WRAP-ENDS.
076900     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9
077000         IF WS-URL-LEN(WS-URL-COUNT) > 0
077100            AND WS-URL-TEXT(WS-URL-COUNT)
077200                  (1:1) = WS-WRAP-CHAR(WS-SUB)
077300             MOVE WS-URL-TEXT(WS-URL-COUNT)
077400                  (2:WS-URL-LEN(WS-URL-COUNT) - 1)
077500                 TO WS-URL-TEXT(WS-URL-COUNT)
077600             SUBTRACT 1 FROM WS-URL-LEN(WS-URL-COUNT)
077700             MOVE 1 TO WS-SUB.
077800
077900     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9
078000         IF WS-URL-LEN(WS-URL-COUNT) > 0
078100            AND WS-URL-TEXT(WS-URL-COUNT)
078200                  (WS-URL-LEN(WS-URL-COUNT):1) =
078300                  WS-WRAP-CHAR(WS-SUB)
078400             SUBTRACT 1 FROM WS-URL-LEN(WS-URL-COUNT)
078500             MOVE 1 TO WS-SUB.
078600 312-EXIT.
078700     EXIT.
078800
078900 314-STRIP-TRAIL-PUNCT.
079000     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6
079100         IF WS-URL-LEN(WS-URL-COUNT) > 0
079200            AND WS-URL-TEXT(WS-URL-COUNT)
079300                  (WS-URL-LEN(WS-URL-COUNT):1) =
079400                  WS-TRAIL-PUNCT-CHAR(WS-SUB)
079500             SUBTRACT 1 FROM WS-URL-LEN(WS-URL-COUNT)
079600             MOVE 1 TO WS-SUB.
079700 314-EXIT.
079800     EXIT.
079900
080000 316-STRIP-BALANCED-PAIR.
080100     IF WS-URL-LEN(WS-URL-COUNT) < 2
080200         GO TO 316-EXIT.
080300
080400     IF (WS-URL-TEXT(WS-URL-COUNT)(1:1) = "("
080500             AND WS-URL-TEXT(WS-URL-COUNT)
080600                  (WS-URL-LEN(WS-URL-COUNT):1) = ")")
080700        OR (WS-URL-TEXT(WS-URL-COUNT)(1:1) = "["
080800             AND WS-URL-TEXT(WS-URL-COUNT)
080900                  (WS-URL-LEN(WS-URL-COUNT):1) = "]")
081000        OR (WS-URL-TEXT(WS-URL-COUNT)(1:1) = "{"
081100             AND WS-URL-TEXT(WS-URL-COUNT)
081200                  (WS-URL-LEN(WS-URL-COUNT):1) = "}")
081300        OR (WS-URL-TEXT(WS-URL-COUNT)(1:1) = "<"
081400             AND WS-URL-TEXT(WS-URL-COUNT)
081500                  (WS-URL-LEN(WS-URL-COUNT):1) = ">")
081600        OR (WS-URL-TEXT(WS-URL-COUNT)(1:1) = QUOTE
081700             AND WS-URL-TEXT(WS-URL-COUNT)
081800                  (WS-URL-LEN(WS-URL-COUNT):1) = QUOTE)
081900        OR (WS-URL-TEXT(WS-URL-COUNT)(1:1) = "'"
082000             AND WS-URL-TEXT(WS-URL-COUNT)
082100                  (WS-URL-LEN(WS-URL-COUNT):1) = "'")
082200         MOVE WS-URL-TEXT(WS-URL-COUNT)
082300              (2:WS-URL-LEN(WS-URL-COUNT) - 2)
082400             TO WS-URL-TEXT(WS-URL-COUNT)
082500         SUBTRACT 2 FROM WS-URL-LEN(WS-URL-COUNT).
082600 316-EXIT.
082700     EXIT.
082800
082900 320-EXTRACT-DOMAINS.
083000******** THE DOMAIN IS THE HOST PORTION OF THE URL - BETWEEN
083100******** "://" AND THE FIRST "/" "?" "#" OR END OF THE URL.
083200     MOVE "320-EXTRACT-DOMAINS" TO PARA-NAME.
083300     MOVE ZERO TO WS-DOMAIN-COUNT.
083400     PERFORM 322-ONE-DOMAIN THRU 322-EXIT
083500             VARYING WS-SUB FROM 1 BY 1
083600             UNTIL WS-SUB > WS-URL-COUNT.
083700 320-EXIT.
083800     EXIT.
083900
084000 322-ONE-DOMAIN.
084100     MOVE ZERO TO WS-SUB2.
084200     IF WS-URL-TEXT(WS-SUB)(1:8) = "https://"
084300         MOVE 9 TO WS-SUB2
084400     ELSE
084500         MOVE 8 TO WS-SUB2.
084600
084700     PERFORM VARYING WS-SCAN-LIMIT FROM WS-SUB2 BY 1
084800             UNTIL WS-SCAN-LIMIT > WS-URL-LEN(WS-SUB)
084900                OR WS-URL-TEXT(WS-SUB)(WS-SCAN-LIMIT:1) = "/"
085000                OR WS-URL-TEXT(WS-SUB)(WS-SCAN-LIMIT:1) = "?"
085100                OR WS-URL-TEXT(WS-SUB)(WS-SCAN-LIMIT:1) = "#"
085200         CONTINUE.
085300
085400     MOVE SPACES TO WS-DOMAIN-TEXT(WS-DOMAIN-COUNT + 1).
085500     IF WS-SCAN-LIMIT > WS-SUB2
085600         MOVE WS-URL-TEXT(WS-SUB)(WS-SUB2 : WS-SCAN-LIMIT - WS-SUB2)
085700             TO WS-DOMAIN-TEXT(WS-DOMAIN-COUNT + 1).
085800
085900     MOVE WS-DOMAIN-TEXT(WS-DOMAIN-COUNT + 1) TO WS-NEEDLE-TEXT.
086000     CALL 'NRMLTXT' USING WS-NEEDLE-TEXT(1:60).
086100
086200     PERFORM 324-STRIP-USERINFO THRU 324-EXIT.
086300     PERFORM 326-STRIP-PORT THRU 326-EXIT.
086400     PERFORM 328-STRIP-WWW-AND-DOTS THRU 328-EXIT.
086500
086600     IF WS-NEEDLE-TEXT = SPACES
086700         GO TO 322-EXIT.
086800
086900     PERFORM VARYING WS-SUB2 FROM 1 BY 1
087000             UNTIL WS-SUB2 > WS-DOMAIN-COUNT
087100         IF WS-DOMAIN-TEXT(WS-SUB2) = WS-NEEDLE-TEXT(1:60)
087200             GO TO 322-EXIT.
087300
087400     ADD 1 TO WS-DOMAIN-COUNT.
087500     MOVE WS-NEEDLE-TEXT(1:60) TO WS-DOMAIN-TEXT(WS-DOMAIN-COUNT).
087600     MOVE WS-SUB TO WS-DOMAIN-URL-SUB(WS-DOMAIN-COUNT).
087700 322-EXIT.
087800     EXIT.
087900
088000 324-STRIP-USERINFO.
088100     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
088200             UNTIL WS-SCAN-POS > 60
088300                OR WS-NEEDLE-TEXT(WS-SCAN-POS:1) = "@"
088400         CONTINUE.
088500     IF WS-SCAN-POS <= 60
088600         MOVE WS-NEEDLE-TEXT(WS-SCAN-POS + 1 : 60 - WS-SCAN-POS)
088700             TO WS-NEEDLE-TEXT.
088800 324-EXIT.
088900     EXIT.
089000
089100 326-STRIP-PORT.
089200     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
089300             UNTIL WS-SCAN-POS > 60
089400                OR WS-NEEDLE-TEXT(WS-SCAN-POS:1) = ":"
089500         CONTINUE.
089600     IF WS-SCAN-POS <= 60
089700         MOVE SPACES TO WS-NEEDLE-TEXT(WS-SCAN-POS:60 -
089800             WS-SCAN-POS + 1).
089900 326-EXIT.
090000     EXIT.
090100
090200 328-STRIP-WWW-AND-DOTS.
090300     IF WS-NEEDLE-TEXT(1:4) = "www."
090400         MOVE WS-NEEDLE-TEXT(5:56) TO WS-NEEDLE-TEXT
090500         MOVE SPACES TO WS-NEEDLE-TEXT(57:4).
090600
090700     PERFORM VARYING WS-SUB2 FROM 60 BY -1
090800             UNTIL WS-SUB2 = 0
090900                OR WS-NEEDLE-TEXT(WS-SUB2:1) NOT = SPACE
091000         CONTINUE.
091100     PERFORM VARYING WS-SUB2 FROM WS-SUB2 BY -1
091200             UNTIL WS-SUB2 = 0
091300                OR WS-NEEDLE-TEXT(WS-SUB2:1) NOT = "."
091400         MOVE SPACE TO WS-NEEDLE-TEXT(WS-SUB2:1).
091500 328-EXIT.
091600     EXIT.
091700
091800 330-CLASSIFY-DOMAINS.
091900******** FOR EACH EXTRACTED DOMAIN, DECIDE SHORTENER Y/N,
092000******** PUNYCODE Y/N, AND COUNT ITS DOT-SEPARATED LABELS.
092100     MOVE "330-CLASSIFY-DOMAINS" TO PARA-NAME.
092200     PERFORM 332-ONE-CLASSIFICATION THRU 332-EXIT
092300             VARYING WS-SUB FROM 1 BY 1
092400             UNTIL WS-SUB > WS-DOMAIN-COUNT.
092500 330-EXIT.
092600     EXIT.
092700
092800 332-ONE-CLASSIFICATION.
092900     MOVE "N" TO WS-DOMAIN-IS-SHORT(WS-SUB).
093000     PERFORM VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 10
093100         IF WS-DOMAIN-TEXT(WS-SUB)(1:16) = WS-SHORTENER-TBL(WS-SUB2)
093200             MOVE "Y" TO WS-DOMAIN-IS-SHORT(WS-SUB).
093300
093400     MOVE "N" TO WS-DOMAIN-IS-PUNY(WS-SUB).
093500     MOVE "xn--" TO WS-NEEDLE-TEXT(1:4).
093600     MOVE 4 TO WS-NEEDLE-LEN.
093700     MOVE 1 TO WS-SCAN-START.
093800     PERFORM 415-FIND-SUBSTR THRU 415-EXIT.
093900     IF WS-SCAN-FOUND-POS NOT = ZERO
094000         MOVE "Y" TO WS-DOMAIN-IS-PUNY(WS-SUB).
094100
094200******** SUBDOMAIN LABEL COUNT - NUMBER OF NON-EMPTY,
094300******** DOT-SEPARATED LABELS IN THE DOMAIN.
094400     MOVE ZERO TO WS-DOMAIN-SUBCOUNT(WS-SUB).
094500     IF WS-DOMAIN-TEXT(WS-SUB) NOT = SPACES
094600         MOVE 1 TO WS-DOMAIN-SUBCOUNT(WS-SUB)
094700         PERFORM VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 60
094800             IF WS-DOMAIN-TEXT(WS-SUB)(WS-SUB2:1) = "."
094900                 ADD 1 TO WS-DOMAIN-SUBCOUNT(WS-SUB).
095000 332-EXIT.
095100     EXIT.
095200
095300 340-EXTRACT-EMAILS.
095400******** LOCAL PART 1-64 CHARS OF A-Z 0-9 . _ % + -, "@", ONE OR
095500******** MORE LABELS OF A-Z 0-9 - FOLLOWED BY DOTS, A FINAL
095600******** ALPHABETIC TLD 2-63 CHARS.  MATCHING RUNS ON THE
095700******** NORMALIZED TEXT SO IT IS EFFECTIVELY CASE-INSENSITIVE.
095800     MOVE "340-EXTRACT-EMAILS" TO PARA-NAME.
095900     MOVE ZERO TO WS-EMAIL-COUNT.
096000     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
096100             UNTIL WS-SCAN-POS > 800
096200         IF WS-N-CHAR(WS-SCAN-POS) = "@"
096300             PERFORM 345-TAKE-ONE-EMAIL THRU 345-EXIT.
096400 340-EXIT.
096500     EXIT.
096600
096700 345-TAKE-ONE-EMAIL.
096800******** WALK LEFT FROM THE "@" WHILE THE LOCAL-PART CHARACTER
096900******** CLASS HOLDS, THEN RIGHT WHILE THE DOMAIN CLASS HOLDS.
097000     MOVE WS-SCAN-POS TO WS-SCAN-START.
097100     PERFORM VARYING WS-SUB FROM WS-SCAN-POS - 1 BY -1
097200             UNTIL WS-SUB = 0
097300                OR NOT (WS-N-CHAR(WS-SUB) ALPHABETIC-LOWER
097400                    OR WS-N-CHAR(WS-SUB) NUMERIC
097500                    OR WS-N-CHAR(WS-SUB) = "."
097600                    OR WS-N-CHAR(WS-SUB) = "_"
097700                    OR WS-N-CHAR(WS-SUB) = "%"
097800                    OR WS-N-CHAR(WS-SUB) = "+"
097900                    OR WS-N-CHAR(WS-SUB) = "-")
098000         CONTINUE.
098100     ADD 1 TO WS-SUB.
098200     IF WS-SCAN-START - WS-SUB < 1 OR WS-SCAN-START - WS-SUB > 64
098300         GO TO 345-EXIT.
098400
098500     PERFORM VARYING WS-SUB2 FROM WS-SCAN-POS + 1 BY 1
098600             UNTIL WS-SUB2 > 800
098700                OR NOT (WS-N-CHAR(WS-SUB2) ALPHABETIC-LOWER
098800                    OR WS-N-CHAR(WS-SUB2) NUMERIC
098900                    OR WS-N-CHAR(WS-SUB2) = "."
099000                    OR WS-N-CHAR(WS-SUB2) = "-")
099100         CONTINUE.
099200     SUBTRACT 1 FROM WS-SUB2.
099300     IF WS-SUB2 <= WS-SCAN-START
099400         GO TO 345-EXIT.
099500
099600     IF WS-N-CHAR(WS-SUB2) = "."
099700         SUBTRACT 1 FROM WS-SUB2.
099800     IF WS-SUB2 - WS-SUB < 3
099900         GO TO 345-EXIT.
100000
100100******** THE DOMAIN MUST END IN A DOT-SEPARATED LABEL (THE TLD)
100200******** THAT IS 2-63 CHARACTERS OF ALPHABETIC-ONLY TEXT - FIND
100300******** THE LAST DOT IN THE DOMAIN SPAN AND CHECK WHAT FOLLOWS
100400******** IT, RATHER THAN JUST THE OVERALL DOMAIN LENGTH.  -- 031405LKM
100500     MOVE ZERO TO WS-EMAIL-DOT-SUB.
100600     PERFORM VARYING WS-EMAIL-DOT-SUB FROM WS-SUB2 BY -1
100700             UNTIL WS-EMAIL-DOT-SUB <= WS-SCAN-POS
100800                OR WS-N-CHAR(WS-EMAIL-DOT-SUB) = "."
100900         CONTINUE.
101000     IF WS-EMAIL-DOT-SUB <= WS-SCAN-POS
101100         GO TO 345-EXIT.
101200     COMPUTE WS-EMAIL-LABEL-LEN = WS-SUB2 - WS-EMAIL-DOT-SUB.
101300     IF WS-EMAIL-LABEL-LEN < 2 OR WS-EMAIL-LABEL-LEN > 63
101400         GO TO 345-EXIT.
101500     PERFORM VARYING WS-SUB3 FROM WS-EMAIL-DOT-SUB + 1 BY 1
101600             UNTIL WS-SUB3 > WS-SUB2
101700         IF NOT WS-N-CHAR(WS-SUB3) ALPHABETIC-LOWER
101800             GO TO 345-EXIT.
101900
102000     IF WS-EMAIL-COUNT >= 20
102100         GO TO 345-EXIT.
102200     ADD 1 TO WS-EMAIL-COUNT.
102300     MOVE SPACES TO WS-EMAIL-ENTRY(WS-EMAIL-COUNT).
102400     MOVE WS-NORM-TEXT(WS-SUB : WS-SUB2 - WS-SUB + 1)
102500         TO WS-EMAIL-ENTRY(WS-EMAIL-COUNT).
102600
102700     PERFORM VARYING WS-SUB FROM 1 BY 1
102800             UNTIL WS-SUB >= WS-EMAIL-COUNT
102900         IF WS-EMAIL-ENTRY(WS-SUB) = WS-EMAIL-ENTRY(WS-EMAIL-COUNT)
103000             SUBTRACT 1 FROM WS-EMAIL-COUNT
103100             GO TO 345-EXIT.
103200 345-EXIT.
103300     EXIT.
103400
103500 360-EXTRACT-PHONES.
103600******** A CANDIDATE IS A RUN OF DIGITS, SPACES, HYPHENS AND
103700******** PARENTHESES, WITH AN OPTIONAL LEADING "+".  KEEP THE
103800******** LEADING "+" (IF ANY) AND THE DIGITS ONLY; DISCARD
103900******** ANYTHING WITH FEWER THAN 9 DIGITS.
104000     MOVE "360-EXTRACT-PHONES" TO PARA-NAME.
104100     MOVE ZERO TO WS-PHONE-COUNT.
104200     MOVE 1 TO WS-SCAN-POS.
104300     PERFORM 365-SCAN-FOR-PHONE THRU 365-EXIT
104400             UNTIL WS-SCAN-POS > 800.
104500 360-EXIT.
104600     EXIT.
104700
104800 365-SCAN-FOR-PHONE.
104900     IF WS-N-CHAR(WS-SCAN-POS) NUMERIC
105000         OR WS-N-CHAR(WS-SCAN-POS) = "+"
105100         PERFORM 368-TAKE-ONE-PHONE THRU 368-EXIT
105200     ELSE
105300         ADD 1 TO WS-SCAN-POS.
105400 365-EXIT.
105500     EXIT.
105600
105700 368-TAKE-ONE-PHONE.
105800     MOVE WS-SCAN-POS TO WS-SCAN-START.
105900     MOVE ZERO TO WS-PHONE-DIGIT-CNT.
106000     IF WS-N-CHAR(WS-SCAN-POS) = "+"
106100         MOVE SPACES TO WS-NEEDLE-TEXT
106200         MOVE "+" TO WS-NEEDLE-TEXT(1:1)
106300         MOVE 1 TO WS-SUB
106400     ELSE
106500         MOVE SPACES TO WS-NEEDLE-TEXT
106600         MOVE ZERO TO WS-SUB.
106700
106800     PERFORM VARYING WS-SCAN-LIMIT FROM WS-SCAN-POS BY 1
106900             UNTIL WS-SCAN-LIMIT > 800
107000                OR NOT (WS-N-CHAR(WS-SCAN-LIMIT) NUMERIC
107100                    OR WS-N-CHAR(WS-SCAN-LIMIT) = SPACE
107200                    OR WS-N-CHAR(WS-SCAN-LIMIT) = "-"
107300                    OR WS-N-CHAR(WS-SCAN-LIMIT) = "("
107400                    OR WS-N-CHAR(WS-SCAN-LIMIT) = ")"
107500                    OR WS-N-CHAR(WS-SCAN-LIMIT) = "+")
107600         IF WS-N-CHAR(WS-SCAN-LIMIT) NUMERIC
107700             ADD 1 TO WS-SUB
107800             MOVE WS-N-CHAR(WS-SCAN-LIMIT) TO
107900                 WS-NEEDLE-TEXT(WS-SUB:1)
108000             ADD 1 TO WS-PHONE-DIGIT-CNT.
108100
108200     MOVE WS-SCAN-LIMIT TO WS-SCAN-POS.
108300     IF WS-PHONE-DIGIT-CNT < 9
108400         GO TO 368-EXIT.
108500
108600     IF WS-PHONE-COUNT >= 20
108700         GO TO 368-EXIT.
108800     ADD 1 TO WS-PHONE-COUNT.
108900     MOVE SPACES TO WS-PHONE-ENTRY(WS-PHONE-COUNT).
109000     MOVE WS-NEEDLE-TEXT(1:20) TO WS-PHONE-ENTRY(WS-PHONE-COUNT).
109100
109200     PERFORM VARYING WS-SUB2 FROM 1 BY 1
109300             UNTIL WS-SUB2 >= WS-PHONE-COUNT
109400         IF WS-PHONE-ENTRY(WS-SUB2) = WS-PHONE-ENTRY(WS-PHONE-COUNT)
109500             SUBTRACT 1 FROM WS-PHONE-COUNT
109600             GO TO 368-EXIT.
109700 368-EXIT.
109800     EXIT.
109900
110000******************************************************************
110100*          S U B S T R I N G   S E A R C H   H E L P E R        *
110200******************************************************************
110300 415-FIND-SUBSTR.
110400******** SCANS WS-NORM-TEXT FROM WS-SCAN-START FOR
110500******** WS-NEEDLE-TEXT(1:WS-NEEDLE-LEN).  RETURNS THE 1-BASED
110600******** POSITION IN WS-SCAN-FOUND-POS, OR ZERO IF NOT FOUND.
110700     MOVE ZERO TO WS-SCAN-FOUND-POS.
110800     COMPUTE WS-SCAN-LIMIT = 801 - WS-NEEDLE-LEN.
110900     IF WS-SCAN-LIMIT < WS-SCAN-START
111000         GO TO 415-EXIT.
111100
111200     PERFORM VARYING WS-SCAN-POS FROM WS-SCAN-START BY 1
111300             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
111400                OR WS-SCAN-FOUND-POS NOT = ZERO
111500         IF WS-NORM-TEXT(WS-SCAN-POS:WS-NEEDLE-LEN) =
111600                 WS-NEEDLE-TEXT(1:WS-NEEDLE-LEN)
111700             MOVE WS-SCAN-POS TO WS-SCAN-FOUND-POS.
111800 415-EXIT.
111900     EXIT.
112000
112100******************************************************************
112200*                    R U L E - M A T C H E R                    *
112300******************************************************************
112400 400-MATCH-RULEPACK.
112500     MOVE "400-MATCH-RULEPACK" TO PARA-NAME.
112600     MOVE ZERO TO WS-SCORE-CALC-REC.
112700     MOVE ZERO TO SCR-HIT-COUNT.
112800     MOVE ZERO TO WS-EVID-COUNT.
112900
113000     IF WS-ANALYSIS-TEXT = SPACES
113100         GO TO 400-EXIT.
113200
113300     PERFORM 410-MATCH-ONE-RULE THRU 410-EXIT
113400             VARYING RULE-IDX FROM 1 BY 1
113500             UNTIL RULE-IDX > RULE-TBL-COUNT.
113600 400-EXIT.
113700     EXIT.
113800
113900 410-MATCH-ONE-RULE.
114000     MOVE "N" TO WS-HIT-SW.
114100     MOVE ZERO TO WS-RULE-EVID-CNT.
114200******** MODE "ANY" - THE RULE HITS ON THE FIRST KEYWORD FOUND;
114300******** EVERY OCCURRENCE OF EVERY KEYWORD BECOMES EVIDENCE, UP
114400******** TO 20 EVIDENCE ITEMS COMBINED ACROSS ALL ITS KEYWORDS.
114500     IF RT-MATCH-MODE(RULE-IDX) = "Y"
114600         PERFORM 412-SCAN-ANY-KEYWORDS THRU 412-EXIT
114700     ELSE
114800******** MODE "ALL" - EVERY KEYWORD MUST APPEAR AT LEAST ONCE;
114900******** ONE EVIDENCE ITEM (FIRST OCCURRENCE) PER KEYWORD.
115000         PERFORM 414-SCAN-ALL-KEYWORDS THRU 414-EXIT.
115100
115200     IF WS-RULE-HIT
115300         IF SCR-HIT-COUNT < 54
115400             ADD 1 TO SCR-HIT-COUNT
115500             MOVE RT-WEIGHT(RULE-IDX) TO
115600                 SCR-HIT-WEIGHT(SCR-HIT-COUNT)
115700             MOVE RT-SEVERITY(RULE-IDX) TO
115800                 SCR-HIT-SEVERITY(SCR-HIT-COUNT)
115900             MOVE RT-ACTION(RULE-IDX) TO
116000                 SCR-HIT-ACTION(SCR-HIT-COUNT)
116100             MOVE RT-ID(RULE-IDX) TO
116200                 WS-HIT-RULE-XREF(SCR-HIT-COUNT).
116300 410-EXIT.
116400     EXIT.
116500
116600 412-SCAN-ANY-KEYWORDS.
116700     PERFORM VARYING WS-KW-SUB FROM 1 BY 1
116800             UNTIL WS-KW-SUB > RT-KEYWORD-COUNT(RULE-IDX)
116900                OR WS-RULE-EVID-CNT >= 20
117000         PERFORM 413-SCAN-ONE-KEYWORD-ANY THRU 413-EXIT.
117100 412-EXIT.
117200     EXIT.
117300
117400 413-SCAN-ONE-KEYWORD-ANY.
117500     MOVE RT-KEYWORD(RULE-IDX, WS-KW-SUB) TO WS-NEEDLE-TEXT(1:32).
117600     MOVE SPACES TO WS-NEEDLE-TEXT(33:28).
117700     PERFORM VARYING WS-NEEDLE-LEN FROM 32 BY -1
117800             UNTIL WS-NEEDLE-LEN = 0
117900                OR WS-NEEDLE-TEXT(WS-NEEDLE-LEN:1) NOT = SPACE
118000         CONTINUE.
118100     IF WS-NEEDLE-LEN = 0
118200         GO TO 413-EXIT.
118300
118400     MOVE 1 TO WS-SCAN-START.
118500     MOVE ZERO TO WS-SUB2.
118600     MOVE 1 TO WS-SCAN-FOUND-POS.
118700     PERFORM 419-FIND-NEXT-OCCURRENCE THRU 419-EXIT
118800             UNTIL WS-SCAN-FOUND-POS = ZERO
118900                OR WS-SUB2 >= 8
119000                OR WS-RULE-EVID-CNT >= 20.
119100 413-EXIT.
119200     EXIT.
119300
119400 414-SCAN-ALL-KEYWORDS.
119500     MOVE "Y" TO WS-HIT-SW.
119600     PERFORM VARYING WS-KW-SUB FROM 1 BY 1
119700             UNTIL WS-KW-SUB > RT-KEYWORD-COUNT(RULE-IDX)
119800         PERFORM 416-SCAN-ONE-KEYWORD-ALL THRU 416-EXIT.
119900 414-EXIT.
120000     EXIT.
120100
120200 416-SCAN-ONE-KEYWORD-ALL.
120300     MOVE RT-KEYWORD(RULE-IDX, WS-KW-SUB) TO WS-NEEDLE-TEXT(1:32).
120400     MOVE SPACES TO WS-NEEDLE-TEXT(33:28).
120500     PERFORM VARYING WS-NEEDLE-LEN FROM 32 BY -1
120600             UNTIL WS-NEEDLE-LEN = 0
120700                OR WS-NEEDLE-TEXT(WS-NEEDLE-LEN:1) NOT = SPACE
120800         CONTINUE.
120900     IF WS-NEEDLE-LEN = 0
121000         MOVE "N" TO WS-HIT-SW
121100         GO TO 416-EXIT.
121200
121300     MOVE 1 TO WS-SCAN-START.
121400     PERFORM 415-FIND-SUBSTR THRU 415-EXIT.
121500     IF WS-SCAN-FOUND-POS = ZERO
121600         MOVE "N" TO WS-HIT-SW
121700         GO TO 416-EXIT.
121800
121900     PERFORM 420-CAPTURE-EVIDENCE THRU 420-EXIT.
122000 416-EXIT.
122100     EXIT.
122200
122300 419-FIND-NEXT-OCCURRENCE.
122400     PERFORM 415-FIND-SUBSTR THRU 415-EXIT.
122500     IF WS-SCAN-FOUND-POS NOT = ZERO
122600         MOVE "Y" TO WS-HIT-SW
122700         ADD 1 TO WS-SUB2
122800         IF WS-RULE-EVID-CNT < 20
122900             PERFORM 420-CAPTURE-EVIDENCE THRU 420-EXIT
123000             ADD 1 TO WS-RULE-EVID-CNT
123100         END-IF
123200         COMPUTE WS-SCAN-START = WS-SCAN-FOUND-POS + 1.
123300 419-EXIT.
123400     EXIT.
123500
123600 420-CAPTURE-EVIDENCE.
123700******** RECORD THE KEYWORD, THE ORIGINAL-CASE MATCHED TEXT,
123800******** 0-BASED START/END OFFSETS (END EXCLUSIVE), AND A
123900******** UP-TO-48-CHARACTER SNIPPET OF CONTEXT ON EACH SIDE.
124000     IF WS-EVID-COUNT >= 200
124100         GO TO 420-EXIT.
124200     ADD 1 TO WS-EVID-COUNT.
124300     MOVE RT-ID(RULE-IDX)      TO WS-EVID-RULE-ID(WS-EVID-COUNT).
124400     MOVE RT-TITLE(RULE-IDX)   TO WS-EVID-TITLE(WS-EVID-COUNT).
124500     MOVE SPACES               TO WS-EVID-TEXT(WS-EVID-COUNT).
124600     MOVE WS-ANALYSIS-TEXT(WS-SCAN-FOUND-POS : WS-NEEDLE-LEN)
124700         TO WS-EVID-TEXT(WS-EVID-COUNT).
124800     COMPUTE WS-EVID-START(WS-EVID-COUNT) = WS-SCAN-FOUND-POS - 1.
124900     COMPUTE WS-EVID-END(WS-EVID-COUNT) =
125000             WS-SCAN-FOUND-POS - 1 + WS-NEEDLE-LEN.
125100     PERFORM 425-BUILD-SNIPPET THRU 425-EXIT.
125200 420-EXIT.
125300     EXIT.
125400
125500 425-BUILD-SNIPPET.
125600     MOVE SPACES TO WS-EVID-SNIPPET(WS-EVID-COUNT).
125700     MOVE 1 TO WS-SUB.
125800     IF WS-SCAN-FOUND-POS > 48
125900         COMPUTE WS-SUB = WS-SCAN-FOUND-POS - 48.
126000
126100     COMPUTE WS-SUB2 = WS-SCAN-FOUND-POS + WS-NEEDLE-LEN + 47.
126200     IF WS-SUB2 > 800
126300         MOVE 800 TO WS-SUB2.
126400
126500     IF WS-SUB2 - WS-SUB + 1 > 100
126600         COMPUTE WS-SUB2 = WS-SUB + 99.
126700
126800     MOVE WS-ANALYSIS-TEXT(WS-SUB : WS-SUB2 - WS-SUB + 1)
126900         TO WS-EVID-SNIPPET(WS-EVID-COUNT).
127000 425-EXIT.
127100     EXIT.
127200
127300******************************************************************
127400*                C O N T E X T   R U L E S                      *
127500******************************************************************
127600 450-MATCH-CONTEXT-RULES.
127700     MOVE "450-MATCH-CONTEXT-RULES" TO PARA-NAME.
127800     IF WS-DOMAIN-COUNT = ZERO
127900         GO TO 450-EXIT.
128000
128100     PERFORM 452-CTX-SHORTENER THRU 452-EXIT.
128200     PERFORM 454-CTX-PUNYCODE THRU 454-EXIT.
128300     PERFORM 456-CTX-SUBDOMAINS THRU 456-EXIT.
128400     IF WS-REPUTATION-ENABLED
128500         PERFORM 460-REPUTATION-LOOKUP THRU 460-EXIT.
128600 450-EXIT.
128700     EXIT.
128800
128900 452-CTX-SHORTENER.
129000     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DOMAIN-COUNT
129100         IF WS-DOMAIN-IS-SHORT(WS-SUB) = "Y"
129200             MOVE 1 TO CTX-IDX
129300             PERFORM 465-ADD-CONTEXT-HIT THRU 465-EXIT
129400             GO TO 452-EXIT.
129500 452-EXIT.
129600     EXIT.
129700
129800 454-CTX-PUNYCODE.
129900     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DOMAIN-COUNT
130000         IF WS-DOMAIN-IS-PUNY(WS-SUB) = "Y"
130100             MOVE 2 TO CTX-IDX
130200             PERFORM 465-ADD-CONTEXT-HIT THRU 465-EXIT
130300             GO TO 454-EXIT.
130400 454-EXIT.
130500     EXIT.
130600
130700 456-CTX-SUBDOMAINS.
130800     PERFORM VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-DOMAIN-COUNT
130900         IF WS-DOMAIN-SUBCOUNT(WS-SUB) NOT < 5
131000             MOVE 3 TO CTX-IDX
131100             PERFORM 465-ADD-CONTEXT-HIT THRU 465-EXIT
131200             GO TO 456-EXIT.
131300 456-EXIT.
131400     EXIT.
131500
131600 460-REPUTATION-LOOKUP.
131700******** BINARY-SEARCH EACH EXTRACTED DOMAIN AGAINST THE
131800******** IN-MEMORY REPUTATION TABLE.  THE "TOP" FLAGGED DOMAIN
131900******** IS THE ONE WITH THE HIGHEST MALICIOUS COUNT, TIES
132000******** BROKEN BY THE HIGHEST SUSPICIOUS COUNT.
132100     MOVE ZERO TO WS-TOP-REP-SUB WS-TOP-REP-MALIC WS-TOP-REP-SUSP.
132200     PERFORM 462-LOOKUP-ONE-DOMAIN THRU 462-EXIT
132300             VARYING WS-SUB FROM 1 BY 1
132400             UNTIL WS-SUB > WS-DOMAIN-COUNT.
132500
132600     IF WS-TOP-REP-SUB = ZERO
132700         GO TO 460-EXIT.
132800
132900     MOVE 4 TO CTX-IDX.
133000     IF WS-TOP-REP-MALIC > 0
133100         MOVE 25 TO WS-CTX-WEIGHT-USED
133200     ELSE
133300         MOVE 18 TO WS-CTX-WEIGHT-USED.
133400     MOVE WS-TOP-REP-SUB TO WS-SUB.
133500     PERFORM 466-ADD-CONTEXT-HIT-VARWT THRU 466-EXIT.
133600 460-EXIT.
133700     EXIT.
133800
133900 462-LOOKUP-ONE-DOMAIN.
134000     MOVE "N" TO WS-DOMAIN-REP-FOUND(WS-SUB).
134100     SET REP-IDX TO 1.
134200     SEARCH ALL REP-TBL-ENTRY
134300         AT END
134400             CONTINUE
134500         WHEN REP-TBL-DOMAIN(REP-IDX) = WS-DOMAIN-TEXT(WS-SUB)
134600             MOVE "Y" TO WS-DOMAIN-REP-FOUND(WS-SUB)
134700             MOVE REP-TBL-MALICIOUS(REP-IDX) TO
134800                 WS-DOMAIN-REP-MALIC(WS-SUB)
134900             MOVE REP-TBL-SUSPICIOUS(REP-IDX) TO
135000                 WS-DOMAIN-REP-SUSP(WS-SUB).
135100
135200     IF WS-DOMAIN-REP-FOUND(WS-SUB) = "Y"
135300        AND (WS-DOMAIN-REP-MALIC(WS-SUB) > 0
135400              OR WS-DOMAIN-REP-SUSP(WS-SUB) > 0)
135500         IF WS-DOMAIN-REP-MALIC(WS-SUB) > WS-TOP-REP-MALIC
135600            OR (WS-DOMAIN-REP-MALIC(WS-SUB) = WS-TOP-REP-MALIC
135700                 AND WS-DOMAIN-REP-SUSP(WS-SUB) > WS-TOP-REP-SUSP)
135800             MOVE WS-SUB TO WS-TOP-REP-SUB
135900             MOVE WS-DOMAIN-REP-MALIC(WS-SUB) TO WS-TOP-REP-MALIC
136000             MOVE WS-DOMAIN-REP-SUSP(WS-SUB)  TO WS-TOP-REP-SUSP.
136100 462-EXIT.
136200     EXIT.
136300
136400 465-ADD-CONTEXT-HIT.
136500     MOVE WS-CTX-WEIGHT(CTX-IDX) TO WS-CTX-WEIGHT-USED.
136600     PERFORM 466-ADD-CONTEXT-HIT-VARWT THRU 466-EXIT.
136700 465-EXIT.
136800     EXIT.
136900
137000 466-ADD-CONTEXT-HIT-VARWT.
137100******** ONE EVIDENCE ITEM LOCATED BY FINDING THE TRIGGERING
137200******** URL (PREFERRED) OR DOMAIN IN THE NORMALIZED TEXT.
137300     IF SCR-HIT-COUNT >= 54
137400         GO TO 466-EXIT.
137500     ADD 1 TO SCR-HIT-COUNT.
137600     MOVE WS-CTX-WEIGHT-USED TO SCR-HIT-WEIGHT(SCR-HIT-COUNT).
137700     MOVE WS-CTX-SEVERITY(CTX-IDX) TO
137800         SCR-HIT-SEVERITY(SCR-HIT-COUNT).
137900     MOVE WS-CTX-ACTION(CTX-IDX) TO
138000         SCR-HIT-ACTION(SCR-HIT-COUNT).
138100     MOVE WS-CTX-ID(CTX-IDX) TO WS-HIT-RULE-XREF(SCR-HIT-COUNT).
138200
138300     IF WS-EVID-COUNT >= 200
138400         GO TO 466-EXIT.
138500     ADD 1 TO WS-EVID-COUNT.
138600     MOVE WS-CTX-ID(CTX-IDX)    TO WS-EVID-RULE-ID(WS-EVID-COUNT).
138700     MOVE WS-CTX-TITLE(CTX-IDX) TO WS-EVID-TITLE(WS-EVID-COUNT).
138800     MOVE SPACES TO WS-NEEDLE-TEXT.
138900     IF WS-DOMAIN-URL-SUB(WS-SUB) NOT = ZERO
139000         MOVE WS-URL-TEXT(WS-DOMAIN-URL-SUB(WS-SUB))(1:60)
139100             TO WS-NEEDLE-TEXT
139200     ELSE
139300         MOVE WS-DOMAIN-TEXT(WS-SUB) TO WS-NEEDLE-TEXT(1:60).
139400     PERFORM VARYING WS-NEEDLE-LEN FROM 60 BY -1
139500             UNTIL WS-NEEDLE-LEN = 0
139600                OR WS-NEEDLE-TEXT(WS-NEEDLE-LEN:1) NOT = SPACE
139700         CONTINUE.
139800     IF WS-NEEDLE-LEN = 0
139900         GO TO 466-EXIT.
140000     MOVE 1 TO WS-SCAN-START.
140100     PERFORM 415-FIND-SUBSTR THRU 415-EXIT.
140200     IF WS-SCAN-FOUND-POS NOT = ZERO
140300         MOVE SPACES TO WS-EVID-TEXT(WS-EVID-COUNT)
140400         MOVE WS-ANALYSIS-TEXT(WS-SCAN-FOUND-POS:WS-NEEDLE-LEN)
140500             TO WS-EVID-TEXT(WS-EVID-COUNT)
140600         COMPUTE WS-EVID-START(WS-EVID-COUNT) =
140700                 WS-SCAN-FOUND-POS - 1
140800         COMPUTE WS-EVID-END(WS-EVID-COUNT) =
140900                 WS-SCAN-FOUND-POS - 1 + WS-NEEDLE-LEN
141000         PERFORM 425-BUILD-SNIPPET THRU 425-EXIT.
141100 466-EXIT.
141200     EXIT.
141300
141400******************************************************************
141500*                        S C O R E R                             *
141600******************************************************************
141700 500-SCORE-MESSAGE.
141800     MOVE "500-SCORE-MESSAGE" TO PARA-NAME.
141900     CALL 'SCORENG' USING WS-SCORE-CALC-REC.
142000 500-EXIT.
142100     EXIT.
142200
142300 520-BUILD-HIGHLIGHTS.
142400******** ONE HIGHLIGHT PER UNIQUE (START,END,RULE-ID) EVIDENCE
142500******** TRIPLE ACROSS ALL DISTINCT HITS, SORTED ASCENDING BY
142600******** START THEN END.  THE EVIDENCE TABLE ONLY EVER HOLDS
142700******** EVIDENCE FOR RULES THAT ARE ALREADY DISTINCT HITS SO
142800******** NO CROSS-CHECK AGAINST SCR-HIT-ENTRY IS NEEDED HERE.
142900     MOVE "520-BUILD-HIGHLIGHTS" TO PARA-NAME.
143000     MOVE ZERO TO WS-HI-COUNT.
143100     PERFORM 522-ONE-HIGHLIGHT THRU 522-EXIT
143200             VARYING WS-SUB FROM 1 BY 1
143300             UNTIL WS-SUB > WS-EVID-COUNT.
143400     PERFORM 525-SORT-HIGHLIGHTS THRU 525-EXIT.
143500 520-EXIT.
143600     EXIT.
143700
143800 522-ONE-HIGHLIGHT.
143900     PERFORM VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-HI-COUNT
144000         IF WS-HI-START(WS-SUB2) = WS-EVID-START(WS-SUB)
144100            AND WS-HI-END(WS-SUB2) = WS-EVID-END(WS-SUB)
144200            AND WS-HI-RULE-ID(WS-SUB2) = WS-EVID-RULE-ID(WS-SUB)
144300             GO TO 522-EXIT.
144400
144500     IF WS-HI-COUNT >= 200
144600         GO TO 522-EXIT.
144700     ADD 1 TO WS-HI-COUNT.
144800     MOVE WS-EVID-START(WS-SUB)   TO WS-HI-START(WS-HI-COUNT).
144900     MOVE WS-EVID-END(WS-SUB)     TO WS-HI-END(WS-HI-COUNT).
145000     MOVE WS-EVID-RULE-ID(WS-SUB) TO WS-HI-RULE-ID(WS-HI-COUNT).
145100     MOVE WS-EVID-TITLE(WS-SUB)   TO WS-HI-LABEL(WS-HI-COUNT).
145200 522-EXIT.
145300     EXIT.
145400
145500 525-SORT-HIGHLIGHTS.
145600******** THE HIGHLIGHT LIST IS SHORT (AT MOST A FEW DOZEN PER
145700******** MESSAGE) SO A PLAIN BUBBLE SORT IS PLENTY FAST HERE.
145800     PERFORM 527-BUBBLE-PASS THRU 527-EXIT
145900             VARYING WS-SUB FROM 1 BY 1
146000             UNTIL WS-SUB >= WS-HI-COUNT.
146100 525-EXIT.
146200     EXIT.
146300
146400 527-BUBBLE-PASS.
146500     PERFORM 528-COMPARE-SWAP THRU 528-EXIT
146600             VARYING WS-SUB2 FROM 1 BY 1
146700             UNTIL WS-SUB2 > WS-HI-COUNT - WS-SUB.
146800 527-EXIT.
146900     EXIT.
147000
147100 528-COMPARE-SWAP.
147200     IF WS-HI-START(WS-SUB2) > WS-HI-START(WS-SUB2 + 1)
147300        OR (WS-HI-START(WS-SUB2) = WS-HI-START(WS-SUB2 + 1)
147400             AND WS-HI-END(WS-SUB2) > WS-HI-END(WS-SUB2 + 1))
147500         MOVE WS-HI-ENTRY(WS-SUB2) TO WS-HI-SWAP-ENTRY
147600         MOVE WS-HI-ENTRY(WS-SUB2 + 1) TO WS-HI-ENTRY(WS-SUB2)
147700         MOVE WS-HI-SWAP-ENTRY TO WS-HI-ENTRY(WS-SUB2 + 1).
147800 528-EXIT.
147900     EXIT.
148000
148100******************************************************************
148200*                O U T P U T   A N D   R E P O R T               *
148300******************************************************************
148400 600-WRITE-RESULT.
148500     MOVE "600-WRITE-RESULT" TO PARA-NAME.
148600     MOVE SPACES TO RESULT-REC.
148700     MOVE MSG-ID TO RES-MSG-ID.
148800     MOVE SCR-SCORE TO RES-SCORE.
148900     MOVE SCR-SEVERITY TO RES-SEVERITY.
149000     MOVE SCR-ACTION TO RES-ACTION.
149100     MOVE SCR-HIT-COUNT TO RES-HIT-COUNT.
149200     MOVE SCR-RAW-POINTS TO RES-RAW-POINTS.
149300     MOVE SCR-RECO-1 TO RES-RECO-1.
149400     MOVE SCR-RECO-2 TO RES-RECO-2.
149500     WRITE RESULTS-REC FROM RESULT-REC.
149600 600-EXIT.
149700     EXIT.
149800
149900 650-WRITE-REPORT-DETAIL.
150000     MOVE "650-WRITE-REPORT-DETAIL" TO PARA-NAME.
150100     IF WS-LINES > 50
150200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
150300         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
150400
150500     MOVE SPACES TO RPT-REC.
150600     STRING MSG-ID          DELIMITED BY SIZE
150700            " "             DELIMITED BY SIZE
150800            SCR-SCORE       DELIMITED BY SIZE
150900            " "             DELIMITED BY SIZE
151000            SCR-SEVERITY    DELIMITED BY SIZE
151100            " "             DELIMITED BY SIZE
151200            SCR-ACTION      DELIMITED BY SIZE
151300            " "             DELIMITED BY SIZE
151400            SCR-HIT-COUNT   DELIMITED BY SIZE
151500            " "             DELIMITED BY SIZE
151600            SCR-RAW-POINTS  DELIMITED BY SIZE
151700            INTO RPT-REC.
151800     WRITE RPT-REC AFTER ADVANCING 1.
151900     ADD 1 TO WS-LINES.
152000
152100     PERFORM 660-WRITE-HIT-LINES THRU 660-EXIT
152200             VARYING WS-SUB FROM 1 BY 1
152300             UNTIL WS-SUB > SCR-HIT-COUNT.
152400 650-EXIT.
152500     EXIT.
152600
152700 660-WRITE-HIT-LINES.
152800     IF WS-LINES > 50
152900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
153000         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
153100
153200******** LOCATE THE FIRST EVIDENCE ITEM FOR THIS HIT'S RULE ID
153300******** SO ITS SNIPPET CAN BE PRINTED ALONGSIDE THE HIT.
153400     MOVE SPACES TO WS-EVID-SNIPPET(1).
153500     PERFORM VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-EVID-COUNT
153600         IF WS-EVID-RULE-ID(WS-SUB2) = WS-HIT-RULE-XREF(WS-SUB)
153700             MOVE WS-EVID-SNIPPET(WS-SUB2) TO WS-EVID-SNIPPET(1)
153800             GO TO 665-FOUND-SNIPPET.
153900 665-FOUND-SNIPPET.
154000     MOVE SPACES TO RPT-REC.
154100     STRING "   "                    DELIMITED BY SIZE
154200            WS-HIT-RULE-XREF(WS-SUB) DELIMITED BY SIZE
154300            " "                      DELIMITED BY SIZE
154400            SCR-HIT-WEIGHT(WS-SUB)   DELIMITED BY SIZE
154500            " "                      DELIMITED BY SIZE
154600            SCR-HIT-SEVERITY(WS-SUB) DELIMITED BY SIZE
154700            " "                      DELIMITED BY SIZE
154800            WS-EVID-SNIPPET(1)(1:60) DELIMITED BY SIZE
154900            INTO RPT-REC.
155000     WRITE RPT-REC AFTER ADVANCING 1.
155100     ADD 1 TO WS-LINES.
155200 660-EXIT.
155300     EXIT.
155400
155500 700-WRITE-PAGE-HDR.
155600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
155700     MOVE SPACES TO RPT-REC.
155800     STRING "MSGSCAN  -  PHISHSHIELD RISK-SCORING DETAIL  -  RUN "
155900                 DELIMITED BY SIZE
156000            WS-RUN-DATE(1:2)  DELIMITED BY SIZE "/" DELIMITED BY SIZE
156100            WS-RUN-DATE(3:2)  DELIMITED BY SIZE "/" DELIMITED BY SIZE
156200            WS-RUN-DATE(5:2)  DELIMITED BY SIZE
156300            "   PAGE " DELIMITED BY SIZE
156400            WS-PAGES   DELIMITED BY SIZE
156500            INTO RPT-REC.
156600     WRITE RPT-REC AFTER ADVANCING NEXT-PAGE.
156700     ADD 1 TO WS-PAGES.
156800     MOVE ZERO TO WS-LINES.
156900 700-EXIT.
157000     EXIT.
157100
157200 720-WRITE-COLM-HDR.
157300     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
157400     MOVE SPACES TO RPT-REC.
157500     STRING "MSG-ID     SCORE SEV ACT HITS RAW"
157600                 DELIMITED BY SIZE
157700            INTO RPT-REC.
157800     WRITE RPT-REC AFTER ADVANCING 2.
157900     ADD 2 TO WS-LINES.
158000 720-EXIT.
158100     EXIT.
158200
158300 710-ACCUM-TOTALS.
158400     MOVE "710-ACCUM-TOTALS" TO PARA-NAME.
158500     IF SCR-HIT-COUNT > ZERO
158600         ADD 1 TO RECORDS-WITH-HITS.
158700     ADD SCR-HIT-COUNT TO WS-TOTAL-HITS.
158800
158900     EVALUATE SCR-SEVERITY
159000         WHEN "L" ADD 1 TO WS-SEV-LOW-CNT
159100         WHEN "M" ADD 1 TO WS-SEV-MED-CNT
159200         WHEN "H" ADD 1 TO WS-SEV-HIGH-CNT
159300     END-EVALUATE.
159400
159500     EVALUATE SCR-ACTION
159600         WHEN "A" ADD 1 TO WS-ACT-ALLOW-CNT
159700         WHEN "V" ADD 1 TO WS-ACT-VERIFY-CNT
159800         WHEN "R" ADD 1 TO WS-ACT-REPORT-CNT
159900         WHEN "B" ADD 1 TO WS-ACT-BLOCK-CNT
160000     END-EVALUATE.
160100
160200     IF SCR-SCORE > WS-HIGH-SCORE
160300         MOVE SCR-SCORE TO WS-HIGH-SCORE
160400         MOVE MSG-ID TO WS-HIGH-SCORE-MSG-ID.
160500 710-EXIT.
160600     EXIT.
160700
160800******************************************************************
160900*                O P E N / C L O S E / R E A D                  *
161000******************************************************************
161100 800-OPEN-FILES.
161200     MOVE "800-OPEN-FILES" TO PARA-NAME.
161300     OPEN INPUT RULEPACK, MESSAGES, RUNCTL.
161400     OPEN OUTPUT RESULTS, RPTFILE, SYSOUT.
161500 800-EXIT.
161600     EXIT.
161700
161800 850-CLOSE-FILES.
161900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
162000     CLOSE RULEPACK, MESSAGES, RUNCTL, RESULTS, RPTFILE, SYSOUT.
162100     IF WS-REPUTATION-ENABLED
162200         CLOSE REPUTATN.
162300 850-EXIT.
162400     EXIT.
162500
162600 900-READ-RULEPACK.
162700     READ RULEPACK INTO RULE-DEFINITION-REC
162800         AT END MOVE "N" TO MORE-RULES-SW
162900 900-EXIT.
163000     EXIT.
163100
163200 905-READ-REPUTATION.
163300     READ REPUTATN INTO REPUTATION-REC
163400         AT END MOVE "N" TO MORE-REP-SW
163500 905-EXIT.
163600     EXIT.
163700
163800 920-READ-MESSAGE.
163900     READ MESSAGES INTO MESSAGE-REC
164000         AT END MOVE "N" TO MORE-DATA-SW
164100         GO TO 920-EXIT
164200     END-READ.
164300     ADD 1 TO RECORDS-READ.
164400 920-EXIT.
164500     EXIT.
164600
164700 930-READ-RUNCTL.
164800     MOVE "930-READ-RUNCTL" TO PARA-NAME.
164900     READ RUNCTL
165000         AT END MOVE "N" TO RUNCTL-REC
165100     END-READ.
165200     MOVE RUNCTL-REC TO WS-REPUTATION-SW.
165300     IF WS-REPUTATION-ENABLED
165400         OPEN INPUT REPUTATN.
165500 930-EXIT.
165600     EXIT.
165700
165800******************************************************************
165900*                 E N D - O F - J O B   T O T A L S              *
166000******************************************************************
166100 999-CLEANUP.
166200     MOVE "999-CLEANUP" TO PARA-NAME.
166300     MOVE SPACES TO RPT-REC.
166400     WRITE RPT-REC AFTER ADVANCING 2.
166500
166600     MOVE SPACES TO RPT-REC.
166700     STRING "*** RUN TOTALS ***" DELIMITED BY SIZE INTO RPT-REC.
166800     WRITE RPT-REC AFTER ADVANCING 1.
166900
167000     MOVE SPACES TO RPT-REC.
167100     STRING "MESSAGES READ.............. " DELIMITED BY SIZE
167200            RECORDS-READ DELIMITED BY SIZE INTO RPT-REC.
167300     WRITE RPT-REC AFTER ADVANCING 1.
167400
167500     MOVE SPACES TO RPT-REC.
167600     STRING "MESSAGES WITH AT LEAST 1 HIT " DELIMITED BY SIZE
167700            RECORDS-WITH-HITS DELIMITED BY SIZE INTO RPT-REC.
167800     WRITE RPT-REC AFTER ADVANCING 1.
167900
168000     MOVE SPACES TO RPT-REC.
168100     STRING "LOW / MEDIUM / HIGH......... " DELIMITED BY SIZE
168200            WS-SEV-LOW-CNT DELIMITED BY SIZE " / " DELIMITED BY SIZE
168300            WS-SEV-MED-CNT DELIMITED BY SIZE " / " DELIMITED BY SIZE
168400            WS-SEV-HIGH-CNT DELIMITED BY SIZE INTO RPT-REC.
168500     WRITE RPT-REC AFTER ADVANCING 1.
168600
168700     MOVE SPACES TO RPT-REC.
168800     STRING "ALLOW/VERIFY/REPORT/BLOCK... " DELIMITED BY SIZE
168900            WS-ACT-ALLOW-CNT DELIMITED BY SIZE "/" DELIMITED BY SIZE
169000            WS-ACT-VERIFY-CNT DELIMITED BY SIZE "/" DELIMITED BY SIZE
169100            WS-ACT-REPORT-CNT DELIMITED BY SIZE "/" DELIMITED BY SIZE
169200            WS-ACT-BLOCK-CNT DELIMITED BY SIZE INTO RPT-REC.
169300     WRITE RPT-REC AFTER ADVANCING 1.
169400
169500     MOVE SPACES TO RPT-REC.
169600     STRING "TOTAL DISTINCT HITS......... " DELIMITED BY SIZE
169700            WS-TOTAL-HITS DELIMITED BY SIZE INTO RPT-REC.
169800     WRITE RPT-REC AFTER ADVANCING 1.
169900
170000     MOVE SPACES TO RPT-REC.
170100     STRING "HIGHEST SCORE / MESSAGE ID.. " DELIMITED BY SIZE
170200            WS-HIGH-SCORE DELIMITED BY SIZE " / " DELIMITED BY SIZE
170300            WS-HIGH-SCORE-MSG-ID DELIMITED BY SIZE INTO RPT-REC.
170400     WRITE RPT-REC AFTER ADVANCING 1.
170500
170600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
170700
170800     DISPLAY "** MESSAGES READ **".
170900     DISPLAY RECORDS-READ.
171000     DISPLAY "** MESSAGES WITH HITS **".
171100     DISPLAY RECORDS-WITH-HITS.
171200     DISPLAY "******** NORMAL END OF JOB MSGSCAN ********".
171300 999-EXIT.
171400     EXIT.
171500
171600 1000-ABEND-RTN.
171700     MOVE SPACES TO SYSOUT-REC.
171800     WRITE SYSOUT-REC FROM ABEND-REC.
171900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
172000     DISPLAY "*** ABNORMAL END OF JOB - MSGSCAN ***" UPON CONSOLE.
172100     DIVIDE ZERO-VAL INTO ONE-VAL.
