000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NRMLTXT.
000300 AUTHOR. R. A. HOLCOMB.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM BUILDS THE "MATCHING COPY" OF A
001300*          MESSAGE'S ANALYSIS TEXT FOR MSGSCAN.  IT IS CALLED
001400*          ONCE PER MESSAGE, IN PLACE, ON THE CALLER'S OWN
001500*          ANALYSIS-TEXT BUFFER.
001600*
001700*          THE OUTPUT IS ALWAYS THE SAME LENGTH AS THE INPUT SO
001800*          CHARACTER OFFSETS CAPTURED AGAINST THE NORMALIZED
001900*          COPY REMAIN VALID AGAINST THE ORIGINAL TEXT.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300* DATE     BY   REQUEST     DESCRIPTION                         *
002400* -------- ---- ----------- ----------------------------------- *
002500* 03/14/89 RAH  INITIAL     FIRST WRITTEN FOR PHISHSHIELD BATCH  *
002600* 03/22/89 RAH  CR-0114     ADDED CASE-FOLD VIA INSPECT          *
002700*                           CONVERTING INSTEAD OF CHAR LOOP      *
002800* 09/05/90 MFT  CR-0288     BLANK OUT C0 CONTROL BYTES SO        *
002900*                           HEADER-INJECTED NULLS DO NOT SURVIVE *
003000*                           INTO THE MATCHING COPY               *
003100* 02/11/92 MFT  PR92-041    FIXED OFF-BY-ONE IN CONTROL-CHAR     *
003200*                           LOOP UPPER BOUND (WAS 799, NOW 800)  *
003300* 07/19/94 CPL  CR-0510     TRACE SWITCH ADDED FOR NIGHT-SHIFT   *
003400*                           DEBUGGING OF BAD MESSAGE FEEDS       *
003500* 11/03/95 CPL  PR95-233    NO LOGIC CHANGE - COMMENT CLEANUP    *
003600* 06/30/98 DWK  Y2K-0007    YEAR 2000 READINESS REVIEW - PROGRAM *
003700*                           CARRIES NO DATE ARITHMETIC, NO       *
003800*                           WINDOWING REQUIRED, SIGNED OFF       *
003900* 01/08/99 DWK  Y2K-0007    Y2K FOLLOW-UP - CONFIRMED WS-RUN-    *
004000*                           DATE TRACE FIELD IS DISPLAY-ONLY     *
004100* 04/17/01 RAH  CR-0699     RESTRUCTURED FOR REUSE BY THE NEW    *
004200*                           ATTACHMENT-NAME NORMALIZATION PATH   *
004300* 10/02/03 KTV  PR03-166    NO FUNCTIONAL CHANGE - RECOMPILED    *
004400*                           UNDER NEWER COMPILER RELEASE         *
004500* 08/09/26 JS   PR26-016    WS-RUN-DATE BACK OUT TO A STANDALONE *
004600*                           77-LEVEL, SAME AS MSGSCAN - TRACE    *
004700*                           DISPLAY NOW REF-MODS THE 77 DIRECTLY *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     UPSI-0 IS TRACE-SWITCH ON TRACE-IS-ON OFF TRACE-IS-OFF.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100******** RUN DATE, ACCEPTed FOR THE TRACE DISPLAY ONLY - KEPT AS  -- 080926JS
006200******** ITS OWN 77 RATHER THAN A GROUP MEMBER, SAME AS MSGSCAN.    080926JS
006300 77  WS-RUN-DATE                     PIC 9(06).
006400 01  MISC-FIELDS.
006500     05  WS-SUB                      PIC 9(03) COMP.
006600
006700 01  WS-UPPER-TABLE
006800             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006900     05  FILLER                      PIC X(26).
007000 01  WS-UPPER-CHARS REDEFINES WS-UPPER-TABLE.
007100     05  WS-UPPER-CHAR OCCURS 26 TIMES
007200                                     PIC X(01).
007300
007400 01  WS-LOWER-TABLE
007500             VALUE "abcdefghijklmnopqrstuvwxyz".
007600     05  FILLER                      PIC X(26).
007700******** LEFTOVER FROM THE PRE-CR-0114 CHAR-BY-CHAR FOLD LOOP -   -- 032289RAH
007800******** KEPT FOR PARALLEL STRUCTURE WITH WS-UPPER-CHARS ABOVE.     032289RAH
007900 01  WS-LOWER-CHARS REDEFINES WS-LOWER-TABLE.
008000     05  WS-LOWER-CHAR OCCURS 26 TIMES
008100                                     PIC X(01).
008200
008300 LINKAGE SECTION.
008400 01  LK-ANALYSIS-TEXT                PIC X(800).
008500 01  LK-TEXT-CHARS REDEFINES LK-ANALYSIS-TEXT.
008600     05  LK-CHAR OCCURS 800 TIMES
008700                                     PIC X(01).
008800
008900 PROCEDURE DIVISION USING LK-ANALYSIS-TEXT.
009000 000-HOUSEKEEPING.
009100     ACCEPT WS-RUN-DATE FROM DATE.
009200     IF TRACE-IS-ON
009300         DISPLAY "NRMLTXT ENTERED - RUN DATE " WS-RUN-DATE(1:2)
009400             "/" WS-RUN-DATE(3:2) "/" WS-RUN-DATE(5:2).
009500
009600     PERFORM 100-FOLD-CASE THRU 100-EXIT.
009700     PERFORM 150-BLANK-CONTROLS THRU 150-EXIT
009800             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 800.
009900     GOBACK.
010000
010100 100-FOLD-CASE.
010200******** EVERY UPPERCASE LETTER A-Z BECOMES ITS LOWERCASE FORM.
010300     INSPECT LK-ANALYSIS-TEXT
010400             CONVERTING WS-UPPER-TABLE TO WS-LOWER-TABLE.
010500 100-EXIT.
010600     EXIT.
010700
010800 150-BLANK-CONTROLS.
010900******** BLANK OUT ANY BYTE BELOW X'20' (THE SINGLE-BYTE
011000******** EQUIVALENT OF THE ZERO-WIDTH UNICODE CLASS) SO IT DOES
011100******** NOT PARTICIPATE IN KEYWORD MATCHING. LENGTH IS NEVER
011200******** CHANGED - ONE SPACE REPLACES ONE CONTROL BYTE.
011300     IF LK-CHAR(WS-SUB) < SPACE
011400         MOVE SPACE TO LK-CHAR(WS-SUB).
011500 150-EXIT.
011600     EXIT.
