000100******************************************************************
000200* REPDOM                                                        *
000300* REPUTATION RECORD (REPUTATION INPUT, 80 BYTES, SORTED         *
000400* ASCENDING BY REP-DOMAIN) AND THE IN-MEMORY REPUTATION TABLE   *
000500* LOADED ONCE AT START FOR THE BINARY SEARCH IN 460-REPUTATION- *
000600* LOOKUP.  A DOMAIN NOT PRESENT IN THE TABLE CARRIES NO INTEL.  *
000700******************************************************************
000800 01  REPUTATION-REC.
000900     05  REP-DOMAIN                  PIC X(60).
001000     05  REP-MALICIOUS               PIC 9(03).
001100     05  REP-SUSPICIOUS              PIC 9(03).
001200     05  REP-HARMLESS                PIC 9(03).
001300     05  REP-UNDETECTED              PIC 9(03).
001400     05  FILLER                      PIC X(08).
001500
001600******************************************************************
001700* IN-MEMORY REPUTATION TABLE - UP TO 200 DOMAINS, ASCENDING     *
001800* ON REP-TBL-DOMAIN SO SEARCH ALL CAN BINARY-SEARCH IT.          *
001900******************************************************************
002000 01  REPUTATION-TABLE.
002100     05  REP-TBL-COUNT               PIC 9(03) COMP VALUE ZERO.
002200     05  REP-TBL-ENTRY OCCURS 200 TIMES
002300                         ASCENDING KEY IS REP-TBL-DOMAIN
002400                         INDEXED BY REP-IDX.
002500         10  REP-TBL-DOMAIN          PIC X(60).
002600         10  REP-TBL-MALICIOUS       PIC 9(03) COMP.
002700         10  REP-TBL-SUSPICIOUS      PIC 9(03) COMP.
002800         10  REP-TBL-HARMLESS        PIC 9(03) COMP.
002900         10  REP-TBL-UNDETECTED      PIC 9(03) COMP.
003000     05  FILLER                      PIC X(01).
