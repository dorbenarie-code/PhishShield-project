000100******************************************************************
000200* RESREC                                                        *
000300* RESULT RECORD (RESULTS OUTPUT, 100 BYTES) - ONE PER MESSAGE,  *
000400* WRITTEN BY 600-WRITE-RESULT IN INPUT ORDER.                    *
000500******************************************************************
000600 01  RESULT-REC.
000700     05  RES-MSG-ID                  PIC X(10).
000800     05  RES-SCORE                   PIC 9(03).
000900     05  RES-SEVERITY                PIC X(01).
001000     05  RES-ACTION                  PIC X(01).
001100     05  RES-HIT-COUNT               PIC 9(03).
001200     05  RES-RAW-POINTS              PIC 9(04).
001300     05  RES-RECO-1                  PIC X(20).
001400     05  RES-RECO-2                  PIC X(20).
001500     05  FILLER                      PIC X(38).
