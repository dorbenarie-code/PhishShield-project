000100******************************************************************
000200* ABENDREC                                                      *
000300* DUMP RECORD WRITTEN TO SYSOUT WHEN A RUN HITS A FATAL         *
000400* CONDITION (BAD RULE PACK, MISSING RESULT FILE, ETC).  EVERY   *
000500* PROGRAM IN THIS SYSTEM CARRIES THIS SAME LAYOUT SO OPERATIONS *
000600* CAN GREP SYSOUT THE SAME WAY REGARDLESS OF WHICH STEP ABENDED.*
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                   PIC X(20).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  ABEND-REASON                PIC X(60).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  EXPECTED-VAL                PIC -9(09).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  ACTUAL-VAL                  PIC -9(09).
001600     05  FILLER                      PIC X(27).
