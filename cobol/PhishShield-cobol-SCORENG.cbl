000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCORENG.
000300 AUTHOR. J. M. PRUITT.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM TURNS THE LIST OF DISTINCT RULE HITS
001300*          MSGSCAN HAS ASSEMBLED FOR ONE MESSAGE INTO A FINAL
001400*          0-100 RISK SCORE, SEVERITY, ACTION AND TWO
001500*          RECOMMENDATION CODES.  IT KNOWS NOTHING ABOUT WHICH
001600*          RULES FIRED - ONLY THEIR WEIGHT, SEVERITY AND ACTION -
001700*          SO NEW RULES NEVER REQUIRE A CHANGE HERE.
001800*
001900*          THE 0-100 CURVE HAS DIMINISHING RETURNS AS THE RAW
002000*          POINT TOTAL CLIMBS.  THIS SHOP'S COMPILER HAS NO
002100*          EXPONENTIAL FUNCTION SO THE CURVE IS BUILT BY HAND -
002200*          SEE 200-NORMALIZE-SCORE BELOW.
002300*
002400******************************************************************
002500*    CHANGE LOG                                                 *
002600* DATE     BY   REQUEST     DESCRIPTION                         *
002700* -------- ---- ----------- ----------------------------------- *
002800* 05/02/89 JMP  INITIAL     FIRST WRITTEN FOR PHISHSHIELD BATCH  *
002900* 06/14/89 JMP  CR-0121     ADDED SEVERITY-ESCALATION LOGIC -    *
003000*                           A HIGH-SEVERITY HIT NOW WINS EVEN    *
003100*                           WHEN THE SCORE ITSELF IS LOW         *
003200* 01/09/91 RTA  CR-0344     ACTION-ESCALATION TABLE ADDED SO A   *
003300*                           BLOCK-ACTION RULE CANNOT BE          *
003400*                           OUTVOTED BY A LOWER-SEVERITY ONE     *
003500* 08/22/93 RTA  PR93-077    RAW-POINTS NOW CAPPED AT 9999 BEFORE *
003600*                           BEING PASSED BACK - GUARDS AGAINST   *
003700*                           A RUNAWAY RULEPACK FEED               *
003800* 03/02/96 CDW  CR-0588     REBUILT THE CURVE APPROXIMATION WITH *
003900*                           THE HALF-ANGLE SQUARING TRICK - OLD  *
004000*                           TABLE LOOKUP WAS TOO COARSE PAST 200 *
004100* 04/30/96 CDW  PR96-119    NO LOGIC CHANGE - COMMENT CLEANUP    *
004200* 06/30/98 DWK  Y2K-0007    YEAR 2000 READINESS REVIEW - PROGRAM *
004300*                           CARRIES NO DATE ARITHMETIC, NO       *
004400*                           WINDOWING REQUIRED, SIGNED OFF       *
004500* 01/08/99 DWK  Y2K-0007    Y2K FOLLOW-UP - CONFIRMED NO STORED  *
004600*                           DATE FIELDS OF ANY KIND IN THIS PGM  *
004700* 09/11/00 JMP  CR-0762     RECOMMENDATION CODES MOVED INTO A    *
004800*                           TABLE KEYED BY FINAL ACTION RATHER   *
004900*                           THAN A CHAIN OF IF STATEMENTS        *
005000* 07/03/02 KTV  PR02-098    NO FUNCTIONAL CHANGE - RECOMPILED    *
005100*                           UNDER NEWER COMPILER RELEASE         *
005200* 08/09/26 JS   PR26-016    WS-SQUARE-CTR PULLED OUT OF MISC-    *
005300*                           FIELDS TO ITS OWN STANDALONE 77 -    *
005400*                           NO LOGIC CHANGE                      *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600******** LOOP CTR FOR 250-SQUARE-BACK-UP ONLY - KEPT AS ITS OWN  -- 080926JS
006700******** 77 RATHER THAN A MISC-FIELDS MEMBER, SAME AS MSGSCAN.      080926JS
006800 77  WS-SQUARE-CTR                   PIC 9(01) COMP.
006900
007000 01  MISC-FIELDS.
007100     05  WS-SUB                      PIC 9(02) COMP.
007200     05  WS-SEV-RANK                 PIC 9(01) COMP.
007300     05  WS-ACT-RANK                 PIC 9(01) COMP.
007400     05  WS-HIT-SEV-RANK             PIC 9(01) COMP.
007500     05  WS-HIT-ACT-RANK             PIC 9(01) COMP.
007600     05  WS-SCORE-RANK               PIC 9(01) COMP.
007700     05  WS-RECO-BASE                PIC 9(02) COMP.
007800
007900******** WORKING FIELDS FOR THE HAND-BUILT E TO THE MINUS X     -- 030296CDW
008000******** CURVE.  RAW/35 IS HALVED FOUR TIMES (DIVIDE BY 16),       030296CDW
008100******** APPROXIMATED BY A SHORT MACLAURIN SERIES, THEN SQUARED    030296CDW
008200******** BACK UP FOUR TIMES (2 ** 4 = 16) TO UNDO THE HALVING.     030296CDW
008300 01  WS-CURVE-FIELDS.
008400     05  WS-RAW-OVER-35              PIC S9(3)V9(9) COMP-3.
008500     05  WS-Y                        PIC S9(3)V9(9) COMP-3.
008600     05  WS-Y2                       PIC S9(3)V9(9) COMP-3.
008700     05  WS-Y3                       PIC S9(3)V9(9) COMP-3.
008800     05  WS-Y4                       PIC S9(3)V9(9) COMP-3.
008900     05  WS-Y5                       PIC S9(3)V9(9) COMP-3.
009000     05  WS-EXP-RESULT               PIC S9(3)V9(9) COMP-3.
009100     05  WS-SCORE-DEC                PIC S9(3)V9(9) COMP-3.
009200
009300******** SEVERITY RANK TABLE - POSITION OF THE CODE IN "LMH"     -- 061489JMP
009400******** IS ITS RANK (1=LOW 2=MEDIUM 3=HIGH).                       061489JMP
009500 01  WS-SEVERITY-RANK-TABLE           VALUE "LMH".
009600     05  FILLER                      PIC X(03).
009700 01  WS-SEVERITY-RANK-CHARS REDEFINES WS-SEVERITY-RANK-TABLE.
009800     05  WS-SEV-RANK-CHAR OCCURS 3 TIMES
009900                                     PIC X(01).
010000
010100******** ACTION RANK TABLE - POSITION OF THE CODE IN "ARVB" IS  -- 010991RTA
010200******** ITS RANK (1=ALLOW 2=REPORT 3=VERIFY 4=BLOCK), MATCHING    010991RTA
010300******** THE PRIORITY ORDER ALLOW < REPORT < VERIFY < BLOCK.       010991RTA
010400 01  WS-ACTION-RANK-TABLE             VALUE "ARVB".
010500     05  FILLER                      PIC X(04).
010600 01  WS-ACTION-RANK-CHARS REDEFINES WS-ACTION-RANK-TABLE.
010700     05  WS-ACT-RANK-CHAR OCCURS 4 TIMES
010800                                     PIC X(01).
010900
011000******** RECOMMENDATION-CODE TABLE, TWO 20-BYTE CODES PER FINAL -- 091100JMP
011100******** ACTION, IN THE SAME ORDER AS WS-ACTION-RANK-TABLE.        091100JMP
011200 01  WS-RECO-TABLE.
011300     05  FILLER  PIC X(20) VALUE "ALLOW               ".
011400     05  FILLER  PIC X(20) VALUE "EDUCATE_USER        ".
011500     05  FILLER  PIC X(20) VALUE "REPORT              ".
011600     05  FILLER  PIC X(20) VALUE "EDUCATE_USER        ".
011700     05  FILLER  PIC X(20) VALUE "VERIFY_OUT_OF_BAND  ".
011800     05  FILLER  PIC X(20) VALUE "REPORT_IF_CONFIRMED ".
011900     05  FILLER  PIC X(20) VALUE "BLOCK               ".
012000     05  FILLER  PIC X(20) VALUE "REPORT              ".
012100 01  WS-RECO-ENTRY REDEFINES WS-RECO-TABLE
012200                         OCCURS 8 TIMES
012300                                     PIC X(20).
012400
012500 LINKAGE SECTION.
012600 01  SCORE-CALC-REC.
012700     05  SC-HIT-COUNT                PIC 9(02) COMP.
012800     05  SC-HIT-ENTRY OCCURS 54 TIMES.
012900         10  SC-HIT-WEIGHT           PIC 9(03) COMP.
013000         10  SC-HIT-SEVERITY         PIC X(01).
013100         10  SC-HIT-ACTION           PIC X(01).
013200     05  SC-RAW-POINTS               PIC 9(04) COMP.
013300     05  SC-SCORE                    PIC 9(03) COMP.
013400     05  SC-SEVERITY                 PIC X(01).
013500     05  SC-ACTION                   PIC X(01).
013600     05  SC-RECO-1                   PIC X(20).
013700     05  SC-RECO-2                   PIC X(20).
013800
013900 PROCEDURE DIVISION USING SCORE-CALC-REC.
014000 000-HOUSEKEEPING.
014100     MOVE ZERO TO SC-RAW-POINTS SC-SCORE.
014200     MOVE 1 TO WS-HIT-SEV-RANK.
014300     MOVE 1 TO WS-HIT-ACT-RANK.
014400
014500     PERFORM 100-SUM-RAW-POINTS THRU 100-EXIT
014600             VARYING WS-SUB FROM 1 BY 1
014700             UNTIL WS-SUB > SC-HIT-COUNT.
014800
014900     IF SC-RAW-POINTS > 9999
015000         MOVE 9999 TO SC-RAW-POINTS.
015100
015200     PERFORM 200-NORMALIZE-SCORE THRU 200-EXIT.
015300     PERFORM 300-DERIVE-SEVERITY THRU 300-EXIT.
015400     PERFORM 400-DERIVE-ACTION THRU 400-EXIT.
015500     PERFORM 500-DERIVE-RECOMMENDATIONS THRU 500-EXIT.
015600     GOBACK.
015700
015800 100-SUM-RAW-POINTS.
015900******** ADD EVERY DISTINCT HIT'S WEIGHT AND REMEMBER THE
016000******** HIGHEST-RANKING SEVERITY AND ACTION SEEN AMONG THEM.
016100     ADD SC-HIT-WEIGHT(WS-SUB) TO SC-RAW-POINTS.
016200
016300     PERFORM VARYING WS-SEV-RANK FROM 1 BY 1
016400             UNTIL WS-SEV-RANK > 3
016500         IF SC-HIT-SEVERITY(WS-SUB) = WS-SEV-RANK-CHAR(WS-SEV-RANK)
016600             IF WS-SEV-RANK > WS-HIT-SEV-RANK
016700                 MOVE WS-SEV-RANK TO WS-HIT-SEV-RANK.
016800
016900     PERFORM VARYING WS-ACT-RANK FROM 1 BY 1
017000             UNTIL WS-ACT-RANK > 4
017100         IF SC-HIT-ACTION(WS-SUB) = WS-ACT-RANK-CHAR(WS-ACT-RANK)
017200             IF WS-ACT-RANK > WS-HIT-ACT-RANK
017300                 MOVE WS-ACT-RANK TO WS-HIT-ACT-RANK.
017400 100-EXIT.
017500     EXIT.
017600
017700 200-NORMALIZE-SCORE.
017800******** SCORE = ROUND( 100 * ( 1 - E ** ( -RAW / 35 ) ) )
017900******** E ** (-RAW/35) IS BUILT BY HAND SINCE THIS COMPILER
018000******** HAS NO EXPONENTIAL FUNCTION -  DIVIDE THE EXPONENT BY
018100******** 16, APPROXIMATE WITH A FIVE-TERM MACLAURIN SERIES,
018200******** THEN SQUARE THE RESULT FOUR TIMES (16 = 2 ** 4) TO
018300******** RECONSTRUCT THE ORIGINAL EXPONENT'S VALUE.
018400     COMPUTE WS-RAW-OVER-35 = SC-RAW-POINTS / 35.
018500     COMPUTE WS-Y = WS-RAW-OVER-35 / 16.
018600     COMPUTE WS-Y2 = WS-Y ** 2.
018700     COMPUTE WS-Y3 = WS-Y ** 3.
018800     COMPUTE WS-Y4 = WS-Y ** 4.
018900     COMPUTE WS-Y5 = WS-Y ** 5.
019000
019100     COMPUTE WS-EXP-RESULT =
019200             1 - WS-Y + ( WS-Y2 / 2 ) - ( WS-Y3 / 6 )
019300               + ( WS-Y4 / 24 ) - ( WS-Y5 / 120 ).
019400
019500     PERFORM 250-SQUARE-BACK-UP THRU 250-EXIT
019600             VARYING WS-SQUARE-CTR FROM 1 BY 1
019700             UNTIL WS-SQUARE-CTR > 4.
019800
019900     COMPUTE WS-SCORE-DEC ROUNDED =
020000             100 * ( 1 - WS-EXP-RESULT ).
020100
020200     MOVE WS-SCORE-DEC TO SC-SCORE.
020300
020400     IF SC-SCORE > 100
020500         MOVE 100 TO SC-SCORE.
020600     IF SC-RAW-POINTS = ZERO
020700         MOVE ZERO TO SC-SCORE.
020800 200-EXIT.
020900     EXIT.
021000
021100 250-SQUARE-BACK-UP.
021200     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT ** 2.
021300 250-EXIT.
021400     EXIT.
021500
021600 300-DERIVE-SEVERITY.
021700******** SEVERITY-FROM-SCORE, THEN ESCALATED TO THE HIGHEST
021800******** SEVERITY CARRIED BY ANY DISTINCT HIT.
021900     IF SC-SCORE NOT < 70
022000         MOVE 3 TO WS-SCORE-RANK
022100     ELSE
022200         IF SC-SCORE NOT < 30
022300             MOVE 2 TO WS-SCORE-RANK
022400         ELSE
022500             MOVE 1 TO WS-SCORE-RANK.
022600
022700     IF WS-HIT-SEV-RANK > WS-SCORE-RANK
022800         MOVE WS-HIT-SEV-RANK TO WS-SEV-RANK
022900     ELSE
023000         MOVE WS-SCORE-RANK TO WS-SEV-RANK.
023100
023200     MOVE WS-SEV-RANK-CHAR(WS-SEV-RANK) TO SC-SEVERITY.
023300 300-EXIT.
023400     EXIT.
023500
023600 400-DERIVE-ACTION.
023700******** BASE ACTION COMES FROM THE FINAL SEVERITY, THEN IS
023800******** ESCALATED TO THE STRONGEST ACTION CARRIED BY ANY HIT -
023900******** THE RESULT IS NEVER WEAKER THAN THE BASE ACTION.
024000     IF WS-SEV-RANK = 3
024100         MOVE 4 TO WS-RECO-BASE
024200     ELSE
024300         IF WS-SEV-RANK = 2
024400             MOVE 3 TO WS-RECO-BASE
024500         ELSE
024600             MOVE 1 TO WS-RECO-BASE.
024700
024800     IF WS-HIT-ACT-RANK > WS-RECO-BASE
024900         MOVE WS-HIT-ACT-RANK TO WS-ACT-RANK
025000     ELSE
025100         MOVE WS-RECO-BASE TO WS-ACT-RANK.
025200
025300     MOVE WS-ACT-RANK-CHAR(WS-ACT-RANK) TO SC-ACTION.
025400 400-EXIT.
025500     EXIT.
025600
025700 500-DERIVE-RECOMMENDATIONS.
025800******** TWO 20-BYTE RECOMMENDATION CODES SIT SIDE BY SIDE IN
025900******** WS-RECO-TABLE FOR EACH ACTION, IN WS-ACT-RANK ORDER.
026000     COMPUTE WS-SUB = ( WS-ACT-RANK * 2 ) - 1.
026100     MOVE WS-RECO-ENTRY(WS-SUB) TO SC-RECO-1.
026200     ADD 1 TO WS-SUB.
026300     MOVE WS-RECO-ENTRY(WS-SUB) TO SC-RECO-2.
026400 500-EXIT.
026500     EXIT.
