000100******************************************************************
000200* MSGREC                                                        *
000300* MESSAGE RECORD (MESSAGES INPUT, 600 BYTES) - ONE EMAIL PER    *
000400* RECORD.  THE TWO ATTACHMENT SLOTS ARE ALSO VIEWED AS A        *
000500* 2-ENTRY TABLE SO MSGSCAN CAN PERFORM VARYING WHEN IT BUILDS   *
000600* THE "ATTACHMENTS:" PORTION OF THE ANALYSIS TEXT.              *
000700******************************************************************
000800 01  MESSAGE-REC.
000900     05  MSG-ID                      PIC X(10).
001000     05  MSG-SUBJECT                 PIC X(80).
001100     05  MSG-FROM                    PIC X(60).
001200     05  MSG-REPLY-TO                PIC X(60).
001300     05  MSG-BODY                    PIC X(320).
001400     05  MSG-ATTACH-1                PIC X(30).
001500     05  MSG-ATTACH-2                PIC X(30).
001600     05  FILLER                      PIC X(10).
001700
001800******** ALTERNATE TABLE VIEW OF THE TWO ATTACHMENT SLOTS -- 081595JS
001900     01  MSG-ATTACH-TBL REDEFINES MESSAGE-REC.
002000     05  FILLER                      PIC X(530).
002100     05  MSG-ATTACH-ENTRY OCCURS 2 TIMES
002200                                     PIC X(30).
002300     05  FILLER                      PIC X(10).
