000100******************************************************************
000200* RULEDEFN                                                      *
000300* RULE-DEFINITION RECORD (RULEPACK INPUT, 200 BYTES) AND THE    *
000400* IN-MEMORY RULE-TABLE THE LOADER IN MSGSCAN BUILDS FROM IT.    *
000500* A RULE-DEFINITION-REC IS ONE DATA-DRIVEN KEYWORD RULE; THE    *
000600* KEYWORD-1..4 GROUP IS ALSO VIEWED AS A 4-ENTRY TABLE SO THE   *
000700* MATCHER CAN PERFORM VARYING OVER IT FOR ANY/ALL MODE.         *
000800******************************************************************
000900 01  RULE-DEFINITION-REC.
001000     05  RD-ID                       PIC X(16).
001100     05  RD-TITLE                    PIC X(40).
001200     05  RD-WEIGHT                   PIC 9(03).
001300     05  RD-SEVERITY                 PIC X(01).
001400         88  RD-SEV-LOW              VALUE "L".
001500         88  RD-SEV-MEDIUM           VALUE "M".
001600         88  RD-SEV-HIGH             VALUE "H".
001700         88  RD-SEV-VALID            VALUES ARE "L" "M" "H".
001800     05  RD-ACTION                   PIC X(01).
001900         88  RD-ACT-ALLOW            VALUE "A".
002000         88  RD-ACT-VERIFY           VALUE "V".
002100         88  RD-ACT-REPORT           VALUE "R".
002200         88  RD-ACT-BLOCK            VALUE "B".
002300         88  RD-ACT-VALID            VALUES ARE "A" "V" "R" "B".
002400     05  RD-MATCH-MODE               PIC X(01).
002500         88  RD-MODE-ANY             VALUE "Y".
002600         88  RD-MODE-ALL             VALUE "L".
002700         88  RD-MODE-VALID           VALUES ARE "Y" "L".
002800     05  RD-ENABLED                  PIC X(01).
002900         88  RD-IS-ENABLED           VALUE "Y".
003000         88  RD-IS-DISABLED          VALUE "N".
003100     05  RD-KEYWORD-COUNT            PIC 9(01).
003200     05  RD-KEYWORD-1                PIC X(32).
003300     05  RD-KEYWORD-2                PIC X(32).
003400     05  RD-KEYWORD-3                PIC X(32).
003500     05  RD-KEYWORD-4                PIC X(32).
003600     05  FILLER                      PIC X(08).
003700
003800******** ALTERNATE TABLE VIEW OF THE FOUR KEYWORD SLOTS ABOVE -- 073094JS
003900******** LETS THE MATCHER PERFORM VARYING RD-KEYWORD-ENTRY(SUB)     073094JS
004000     01  RD-KEYWORD-TBL REDEFINES RULE-DEFINITION-REC.
004100     05  FILLER                      PIC X(64).
004200     05  RD-KEYWORD-ENTRY OCCURS 4 TIMES
004300                                     PIC X(32).
004400     05  FILLER                      PIC X(08).
004500
004600******************************************************************
004700* IN-MEMORY RULE TABLE - LOADED ONCE AT START BY 010-LOAD-      *
004800* RULEPACK.  UP TO 50 ENABLED, VALIDATED RULES.                  *
004900******************************************************************
005000 01  RULE-TABLE.
005100     05  RULE-TBL-COUNT              PIC 9(02) COMP VALUE ZERO.
005200     05  RULE-TBL-ENTRY OCCURS 50 TIMES
005300                         INDEXED BY RULE-IDX.
005400         10  RT-ID                   PIC X(16).
005500         10  RT-TITLE                PIC X(40).
005600         10  RT-WEIGHT               PIC 9(03) COMP.
005700         10  RT-SEVERITY             PIC X(01).
005800         10  RT-ACTION               PIC X(01).
005900         10  RT-MATCH-MODE           PIC X(01).
006000         10  RT-KEYWORD-COUNT        PIC 9(01) COMP.
006100         10  RT-KEYWORD OCCURS 4 TIMES
006200                         PIC X(32).
006300     05  FILLER                      PIC X(01).
